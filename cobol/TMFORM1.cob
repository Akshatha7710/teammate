000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TMFORM1.
000400 AUTHOR.                                 CARLOS ALBERTO ROSSI.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           22/07/1987.
000700 DATE-COMPILED.
000800 SECURITY.                                CONFIDENCIAL - USO
000900                                           INTERNO FOURSYS.
001000*-----------------------------------------------------------------
001100* PROGRAMA   : TMFORM1
001200* OBJETIVO...: FORMAR TIMES DE TAMANHO N A PARTIR DE TODO O
001300*              CADASTRO DE PARTICIPANTES (LOTE ESTRITO), GRAVAR
001400*              OS TIMES FORMADOS E A FILA DE ESPERA (ORDENADA
001500*              POR ID, VIA SORT) COM OS QUE NAO COUBERAM.
001600*-----------------------------------------------------------------
001700* ARQUIVOS               I/O                  INCLUDE/BOOK
001800*  PARTIC                INPUT                #BOOKPART
001900*  EQUIPES               OUTPUT                #BOOKEQUIPE
002000*  FILABRUTA             SCRATCH (OUTPUT/IN)    (LOCAL)
002100*  FILASORT              SD (SORT WORK)         (LOCAL)
002200*  FILAESP               OUTPUT (GIVING DO SORT) (LOCAL)
002300*-----------------------------------------------------------------
002400* MODULOS.....: TMSCORE  (PONTUACAO DE AFINIDADE DO CANDIDATO)
002500*-----------------------------------------------------------------
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800* 22/07/1987 CAR  ----     PROGRAMA ESCRITO - FORMACAO DE TIMES       ORIG
002900*                          DE TAMANHO FIXO N=3 (LIDER/PENSADOR/
003000*                          EQUILIBRADO), SEM FILA DE ESPERA.
003100* 11/10/1989 CAR  CHG-021  INCLUIDA FILA DE ESPERA PARA QUEM       CHG-021
003200*                          NAO COUBE NO LOTE.
003300* 04/02/1992 CAR  CHG-040  PERMITIDO TAMANHO DE TIME N>3 COM       CHG-040
003400*                          PREENCHIMENTO POR RANQUEAMENTO.
003500* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - PROGRAMA NAO        Y2K-009
003600*                          MANIPULA DATAS, SEM IMPACTO.
003700* 22/07/2013 WSC  CHG-210  FILA DE ESPERA PASSOU A SER GRAVADA     CHG-210
003800*                          ORDENADA POR ID, VIA SORT (ERA GRAVADA
003900*                          NA ORDEM DE SOBRA DO POOL).
004000* 30/09/2014 IVS  CHG-244  GRAVADO TM-TEAM-SIZE EM CADA REGISTRO   CHG-244
004100*                          DE INTEGRANTE, PARA O TMCONSUL NAO
004200*                          PRECISAR RECONTAR O TIME.
004300* 05/11/2015 IVS  CHG-266  TAMANHO N GRAVADO NO CABECALHO DA FILA  CHG-266
004400*                          DE ESPERA, PARA USO DO TMFORM2.
004500* 09/02/2022 MHM  CHG-355  RANQUEAMENTO DE CANDIDATOS PASSOU A     CHG-355
004600*                          CHAMAR O MODULO TMSCORE EM VEZ DE UMA
004700*                          FORMULA FIXA EMBUTIDA NESTE PROGRAMA.
004800*=================================================================
004900
005000
005100*=================================================================
005200 ENVIRONMENT                             DIVISION.
005300*=================================================================
005400
005500*-----------------------------------------------------------------
005600 CONFIGURATION                           SECTION.
005700*-----------------------------------------------------------------
005800
005900 SPECIAL-NAMES.
006000     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
006300            OFF STATUS IS SW-DEBUG-INATIVO.
006400
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                            SECTION.
006700*-----------------------------------------------------------------
006800 FILE-CONTROL.
006900     SELECT PARTIC                       ASSIGN TO "PARTIC"
007000         FILE STATUS              IS FS-PARTIC.
007100
007200     SELECT EQUIPES                      ASSIGN TO "EQUIPES"
007300         FILE STATUS              IS FS-EQUIPES.
007400
007500     SELECT FILABRUTA                    ASSIGN TO "FILABRUT"
007600         FILE STATUS              IS FS-FILABRUTA.
007700
007800     SELECT FILAESP                      ASSIGN TO "FILAESP"
007900         FILE STATUS              IS FS-FILAESP.
008000
008100     SELECT FILASORT                     ASSIGN TO "FILASORT".
008200
008300*=================================================================
008400 DATA                                    DIVISION.
008500*=================================================================
008600
008700*-----------------------------------------------------------------
008800 FILE                                    SECTION.
008900*-----------------------------------------------------------------
009000*----------------------------------------------------------------*
009100*     INPUT -  CADASTRO MESTRE DE PARTICIPANTES    LRECL = 130
009200*----------------------------------------------------------------*
009300 FD  PARTIC.
009400 COPY "#BOOKPART".
009500
009600*----------------------------------------------------------------*
009700*     OUTPUT - TIMES FORMADOS (UM REGISTRO POR INTEGRANTE)
009800*                               LRECL = 100
009900*----------------------------------------------------------------*
010000 FD  EQUIPES.
010100 COPY "#BOOKEQUIPE".
010200
010300*----------------------------------------------------------------*
010400*     SCRATCH - SOBRA DO POOL ANTES DA ORDENACAO    LRECL = 130
010500*----------------------------------------------------------------*
010600 FD  FILABRUTA.
010700 01  REG-FILABRUTA.
010800     05  FBRUTA-ID                 PIC X(08).
010900     05  FBRUTA-NAME               PIC X(30).
011000     05  FBRUTA-EMAIL              PIC X(40).
011100     05  FBRUTA-GAME               PIC X(12).
011200     05  FBRUTA-SKILL              PIC 9(03).
011300     05  FBRUTA-ROLE               PIC X(12).
011400     05  FBRUTA-PSCORE             PIC 9(03).
011500     05  FBRUTA-PTYPE              PIC X(12).
011600     05  FILLER                    PIC X(10).
011700*-----------------------------------------------------------------
011800*    REGISTRO ALTERNATIVO - SEPARA A LETRA INICIAL DO ID DO
011900*    RESTANTE DO REGISTRO, USADO SOMENTE EM CONFERENCIAS DE
012000*    DEPURACAO DO LOTE ESTRITO (NAO USADO NA FORMACAO EM SI).
012100*-----------------------------------------------------------------
012200 01  REG-FILABRUTA-ALT REDEFINES REG-FILABRUTA.
012300     05  FBALT-LETRA-INICIAL       PIC X(01).
012400     05  FBALT-RESTO               PIC X(129).
012500
012600*----------------------------------------------------------------*
012700*     SD - ARQUIVO DE TRABALHO DO SORT DA FILA DE ESPERA
012800*                               LRECL = 130
012900*----------------------------------------------------------------*
013000 SD  FILASORT.
013100 01  REG-FILASORT.
013200     05  FSORT-ID                  PIC X(08).
013300     05  FSORT-NAME                PIC X(30).
013400     05  FSORT-EMAIL               PIC X(40).
013500     05  FSORT-GAME                PIC X(12).
013600     05  FSORT-SKILL               PIC 9(03).
013700     05  FSORT-ROLE                PIC X(12).
013800     05  FSORT-PSCORE              PIC 9(03).
013900     05  FSORT-PTYPE               PIC X(12).
014000     05  FILLER                    PIC X(10).
014100      *-----------------------------------------------------------------
014200      *    REGISTRO ALTERNATIVO - ISOLA A LETRA INICIAL DO ID NO
014300      *    REGISTRO DE TRABALHO DO SORT, SO PARA CONFERENCIA.
014400      *-----------------------------------------------------------------
014500       01  REG-FILASORT-ALT REDEFINES REG-FILASORT.
014600           05  FSALT-LETRA-INICIAL       PIC X(01).
014700           05  FSALT-RESTO               PIC X(129).
014800
014900*----------------------------------------------------------------*
015000*     OUTPUT - FILA DE ESPERA ORDENADA (GIVING DO SORT)
015100*                               LRECL = 130
015200*----------------------------------------------------------------*
015300 FD  FILAESP.
015400 01  REG-FILA.
015500     05  FILA-ID                   PIC X(08).
015600     05  FILA-NAME                 PIC X(30).
015700     05  FILA-EMAIL                PIC X(40).
015800     05  FILA-GAME                 PIC X(12).
015900     05  FILA-SKILL                PIC 9(03).
016000     05  FILA-ROLE                 PIC X(12).
016100     05  FILA-PSCORE               PIC 9(03).
016200     05  FILA-PTYPE                PIC X(12).
016300     05  FILLER                    PIC X(10).
016400
016500*-----------------------------------------------------------------
016600 WORKING-STORAGE                         SECTION.
016700*-----------------------------------------------------------------
016800
016900*-----------------------------------------------------------------
017000 01  FILLER                        PIC X(050)       VALUE
017100     '***** INICIO DA WORKING TMFORM1 *****'.
017200*-----------------------------------------------------------------
017300 01  FS-PARTIC                     PIC 9(002)       VALUE ZEROS.
017400 01  FS-EQUIPES                    PIC 9(002)       VALUE ZEROS.
017500 01  FS-FILABRUTA                  PIC 9(002)       VALUE ZEROS.
017600 01  FS-FILAESP                    PIC 9(002)       VALUE ZEROS.
017700
017800*-----------------------------------------------------------------
017900 01  FILLER                        PIC X(050)       VALUE
018000     '***** POOL DE PARTICIPANTES EM MEMORIA *****'.
018100*-----------------------------------------------------------------
018200 01  WRK-QTD-POOL                  PIC 9(04) COMP   VALUE ZEROS.
018300 01  TAB-POOL.
018400     05  TAB-PL OCCURS 600 TIMES INDEXED BY IDX-PL.
018500         10  PL-ID                 PIC X(08).
018600         10  PL-NAME               PIC X(30).
018700         10  PL-EMAIL              PIC X(40).
018800         10  PL-GAME               PIC X(12).
018900         10  PL-SKILL              PIC 9(03).
019000         10  PL-ROLE               PIC X(12).
019100         10  PL-PSCORE             PIC 9(03).
019200         10  PL-PTYPE              PIC X(12).
019300         10  PL-REMOVIDO           PIC X(01).
019400
019500*-----------------------------------------------------------------
019600 01  FILLER                        PIC X(050)       VALUE
019700     '***** TIME EM FORMACAO (ATE 50 INTEGRANTES) *****'.
019800*-----------------------------------------------------------------
019900 01  WRK-QTD-TIME-ATUAL            PIC 9(02) COMP   VALUE ZEROS.
020000 01  TAB-TIME-ATUAL.
020100     05  TAB-TM OCCURS 50 TIMES INDEXED BY IDX-TM.
020200         10  TM-ID                 PIC X(08).
020300         10  TM-NAME               PIC X(30).
020400         10  TM-GAME               PIC X(12).
020500         10  TM-ROLE               PIC X(12).
020600         10  TM-SKILL              PIC 9(03).
020700         10  TM-PTYPE              PIC X(12).
020800
020900*-----------------------------------------------------------------
021000 01  FILLER                        PIC X(050)       VALUE
021100     '***** RANQUEAMENTO DE CANDIDATOS *****'.
021200*-----------------------------------------------------------------
021300 01  WRK-QTD-RANK                  PIC 9(04) COMP   VALUE ZEROS.
021400 01  TAB-RANK.
021500     05  TAB-RK OCCURS 600 TIMES INDEXED BY IDX-RK.
021600         10  RK-IDX-POOL           PIC 9(04) COMP.
021700         10  RK-SCORE              PIC S9(03)V99 COMP.
021800
021900*-----------------------------------------------------------------
022000 01  FILLER                        PIC X(050)       VALUE
022100     '***** PARAMETROS E CONTADORES DE FORMACAO *****'.
022200*-----------------------------------------------------------------
022300 01  WRK-N                         PIC 9(02)        VALUE ZEROS.
022400 01  WRK-SEQ-TIME                  PIC 9(04) COMP   VALUE ZEROS.
022500 01  WRK-TEAM-ID                   PIC X(08)        VALUE SPACES.
022600 01  WRK-TEAM-ID-NUM               PIC 9(07)        VALUE ZEROS.
022700
022800      *-----------------------------------------------------------------
022900      *    REGISTRO ALTERNATIVO - ISOLA A LETRA "T" DO ID DO TIME
023000      *    RECEM-FORMADO, RESERVADO PARA CONFERENCIA DE SUPORTE.
023100      *-----------------------------------------------------------------
023200       01  WRK-TEAM-ID-ALT REDEFINES WRK-TEAM-ID.
023300           05  WTALT-LETRA-T              PIC X(01).
023400           05  WTALT-NUMERO-TIME          PIC X(07).
023500
023600 01  WRK-QTD-TIMES-FORMADOS        PIC 9(04) COMP   VALUE ZEROS.
023700 01  WRK-QTD-FILA-ESPERA           PIC 9(04) COMP   VALUE ZEROS.
023800 01  WRK-QTD-POOL-DISPONIVEL       PIC 9(04) COMP   VALUE ZEROS.
023900 01  WRK-PARAR-LOTE                PIC X(01)        VALUE 'N'.
024000 01  WRK-TIME-VALIDO               PIC X(01)        VALUE 'N'.
024100 01  WRK-SLOTS-REST                PIC 9(02) COMP   VALUE ZEROS.
024200
024300*-----------------------------------------------------------------
024400 01  FILLER                        PIC X(050)       VALUE
024500     '***** INDICES DE BUSCA E TROCA *****'.
024600*-----------------------------------------------------------------
024700 01  WRK-SUB                       PIC 9(04) COMP   VALUE ZEROS.
024800 01  WRK-SUB2                      PIC 9(04) COMP   VALUE ZEROS.
024900 01  WRK-ACHOU                     PIC X(01)        VALUE 'N'.
025000 01  WRK-IDX-ESCOLHIDO             PIC 9(04) COMP   VALUE ZEROS.
025100 01  WRK-QTD-MESMO-PAPEL           PIC 9(02) COMP   VALUE ZEROS.
025200 01  WRK-QTD-MESMO-JOGO            PIC 9(02) COMP   VALUE ZEROS.
025300 01  WRK-QTD-LIDERES-TIME          PIC 9(02) COMP   VALUE ZEROS.
025400 01  WRK-QTD-PENSADORES-TIME       PIC 9(02) COMP   VALUE ZEROS.
025500 01  WRK-QTD-ROLES-DISTINTAS       PIC 9(02) COMP   VALUE ZEROS.
025600 01  WRK-SOMA-SKILL-TIME           PIC 9(05) COMP   VALUE ZEROS.
025700 01  WRK-MEDIA-SKILL-TIME          PIC 9(03) COMP   VALUE ZEROS.
025800 01  WRK-RANK-MAIOR-SCORE          PIC S9(03)V99 COMP VALUE ZEROS.
025900 01  WRK-RANK-MAIOR-ID             PIC X(08)        VALUE SPACES.
026000 01  WRK-TROCA-A-IDX               PIC 9(04) COMP   VALUE ZEROS.
026100 01  WRK-TROCA-A-SCORE             PIC S9(03)V99 COMP VALUE ZEROS.
026200 01  WRK-TROCA-B-IDX               PIC 9(04) COMP   VALUE ZEROS.
026300 01  WRK-TROCA-B-SCORE             PIC S9(03)V99 COMP VALUE ZEROS.
026400
026500*-----------------------------------------------------------------
026600 01  FILLER                        PIC X(050)       VALUE
026700     '***** LINKAGE DE ENTRADA/SAIDA PARA O TMSCORE *****'.
026800*-----------------------------------------------------------------
026900 01  LK-CAND-SKILL                 PIC 9(03) COMP.
027000 01  LK-CAND-ROLE                  PIC X(12).
027100 01  LK-CAND-GAME                  PIC X(12).
027200 01  LK-CAND-PTYPE                 PIC X(12).
027300 01  LK-TIME-QTD                   PIC 9(02) COMP.
027400 01  LK-TIME-MEDIA-SKILL           PIC 9(03) COMP.
027500 01  LK-TIME-QTD-PENSADOR          PIC 9(02) COMP.
027600 01  LK-TIME-TEM-LIDER             PIC X(01).
027700 01  LK-PAPEL-JA-PRESENTE          PIC X(01).
027800 01  LK-QTD-MESMO-JOGO             PIC 9(02) COMP.
027900 01  LK-SCORE-RESULTADO            PIC S9(03)V99 COMP.
028000
028100*-----------------------------------------------------------------
028200 01  FILLER                        PIC X(050)       VALUE
028300     '***** AREA DE MENSAGENS DE ERRO *****'.
028400*-----------------------------------------------------------------
028500 COPY "#BOOKTMSG".
028600 01  WRK-MSG-ERRO-LOTE             PIC X(040)       VALUE SPACES.
028700*-----------------------------------------------------------------
028800*    CABECALHO DA FILA DE ESPERA (GRAVADO NO INICIO DO ARQUIVO
028900*    BRUTO PARA SER ORDENADO JUNTO COM OS DEMAIS REGISTROS).
029000*-----------------------------------------------------------------
029100 COPY "#BOOKFILA".
029200
029300*-----------------------------------------------------------------
029400 01  FILLER                        PIC X(050)       VALUE
029500     '***** FIM DA WORKING TMFORM1 *****'.
029600*-----------------------------------------------------------------
029700
029800*=================================================================
029900 PROCEDURE                               DIVISION.
030000*=================================================================
030100
030200 0000-PRINCIPAL                          SECTION.
030300
030400     PERFORM 0100-INICIAR.
030500
030600     IF WRK-PARAR-LOTE NOT EQUAL 'S'
030700         PERFORM 0200-FORMAR-TIMES
030800             UNTIL WRK-QTD-POOL-DISPONIVEL LESS WRK-N
030900                OR WRK-PARAR-LOTE EQUAL 'S'
031000     END-IF.
031100
031200     PERFORM 0300-FINALIZAR.
031300
031400     STOP RUN.
031500
031600 0000-PRINCIPAL-FIM.                      EXIT.
031700
031800*-----------------------------------------------------------------
031900 0100-INICIAR                             SECTION.
032000*-----------------------------------------------------------------
032100*    CARREGA O POOL, RECEBE O TAMANHO N DE TIME (PARM DE LOTE)
032200*    E, SE N=3, VERIFICA O QUORUM MINIMO DE PERFIL.
032300*-----------------------------------------------------------------
032400
032500     MOVE 'N'                      TO WRK-PARAR-LOTE.
032600
032700     OPEN INPUT PARTIC.
032800
032900     IF FS-PARTIC NOT EQUAL 00 AND FS-PARTIC NOT EQUAL 05
033000         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-LOTE
033100         PERFORM 9999-TRATA-ERRO-FATAL
033200     END-IF.
033300
033400     IF FS-PARTIC EQUAL 00
033500         READ PARTIC
033600         PERFORM 0120-CARREGAR-POOL
033700             UNTIL FS-PARTIC EQUAL 10
033800     END-IF.
033900
034000     CLOSE PARTIC.
034100
034200     IF WRK-QTD-POOL EQUAL ZERO
034300         MOVE WRK-ARQ-VAZIO        TO WRK-MSG-ERRO-LOTE
034400         PERFORM 9999-TRATA-ERRO-FATAL
034500     END-IF.
034600
034700     MOVE WRK-QTD-POOL             TO WRK-QTD-POOL-DISPONIVEL.
034800
034900     DISPLAY "INFORME O TAMANHO DO TIME (N) - 3 A 99 : ".
035000     ACCEPT WRK-N.
035100
035200     IF WRK-N EQUAL 3
035300         PERFORM 0140-TESTAR-QUORUM-N3
035400     END-IF.
035500
035600     OPEN OUTPUT EQUIPES.
035700     IF FS-EQUIPES NOT EQUAL 00
035800         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-LOTE
035900         PERFORM 9999-TRATA-ERRO-FATAL
036000     END-IF.
036100     WRITE HDR-EQUIPE.
036200
036300 0100-INICIAR-FIM.                        EXIT.
036400
036500*-----------------------------------------------------------------
036600 0120-CARREGAR-POOL                       SECTION.
036700*-----------------------------------------------------------------
036800
036900     ADD 1                         TO WRK-QTD-POOL.
037000     SET IDX-PL                    TO WRK-QTD-POOL.
037100
037200     MOVE PART-ID                  TO PL-ID (IDX-PL).
037300     MOVE PART-NAME                TO PL-NAME (IDX-PL).
037400     MOVE PART-EMAIL               TO PL-EMAIL (IDX-PL).
037500     MOVE PART-GAME                TO PL-GAME (IDX-PL).
037600     MOVE PART-SKILL               TO PL-SKILL (IDX-PL).
037700     MOVE PART-ROLE                TO PL-ROLE (IDX-PL).
037800     MOVE PART-PSCORE              TO PL-PSCORE (IDX-PL).
037900     MOVE PART-PTYPE               TO PL-PTYPE (IDX-PL).
038000     MOVE 'N'                      TO PL-REMOVIDO (IDX-PL).
038100
038200     READ PARTIC.
038300
038400 0120-CARREGAR-POOL-FIM.                   EXIT.
038500
038600*-----------------------------------------------------------------
038700 0140-TESTAR-QUORUM-N3                     SECTION.
038800*-----------------------------------------------------------------
038900*    PARA N=3 O POOL COMPLETO PRECISA TER AO MENOS UM LIDER, UM
039000*    PENSADOR E UM EQUILIBRADO, OU O LOTE NAO PODE COMECAR.
039100*-----------------------------------------------------------------
039200
039300     MOVE 1                        TO WRK-SUB.
039400     MOVE ZERO                     TO WRK-QTD-LIDERES-TIME.
039500     MOVE ZERO                     TO WRK-QTD-PENSADORES-TIME.
039600     MOVE ZERO                     TO WRK-QTD-ROLES-DISTINTAS.
039700
039800     PERFORM 0141-CONTAR-PERFIS-POOL
039900         UNTIL WRK-SUB GREATER WRK-QTD-POOL.
040000
040100     IF WRK-QTD-LIDERES-TIME EQUAL ZERO
040200         OR WRK-QTD-PENSADORES-TIME EQUAL ZERO
040300         OR WRK-QTD-ROLES-DISTINTAS EQUAL ZERO
040400         MOVE WRK-ERRO-SEM-QUORUM TO WRK-MSG-ERRO-LOTE
040500         PERFORM 9999-TRATA-ERRO-FATAL
040600     END-IF.
040700
040800 0140-TESTAR-QUORUM-N3-FIM.                 EXIT.
040900
041000*-----------------------------------------------------------------
041100 0141-CONTAR-PERFIS-POOL                    SECTION.
041200*-----------------------------------------------------------------
041300*    USA OS CONTADORES DE LIDER/PENSADOR COMO CONTAGEM GERAL E
041400*    O DE ROLES-DISTINTAS COMO CONTADOR DE EQUILIBRADOS (REUSO
041500*    DE CAMPO PARA NAO CRIAR UM QUARTO CONTADOR NESTA SECAO).
041600*-----------------------------------------------------------------
041700
041800     SET IDX-PL                    TO WRK-SUB.
041900
042000     IF PL-PTYPE (IDX-PL) EQUAL 'LEADER'
042100         ADD 1                     TO WRK-QTD-LIDERES-TIME
042200     END-IF.
042300     IF PL-PTYPE (IDX-PL) EQUAL 'THINKER'
042400         ADD 1                     TO WRK-QTD-PENSADORES-TIME
042500     END-IF.
042600     IF PL-PTYPE (IDX-PL) EQUAL 'BALANCED'
042700         ADD 1                     TO WRK-QTD-ROLES-DISTINTAS
042800     END-IF.
042900
043000     ADD 1                         TO WRK-SUB.
043100
043200 0141-CONTAR-PERFIS-POOL-FIM.                EXIT.
043300
043400*-----------------------------------------------------------------
043500 0200-FORMAR-TIMES                          SECTION.
043600*-----------------------------------------------------------------
043700
043800     EVALUATE TRUE
043900         WHEN WRK-N EQUAL 3
044000             PERFORM 0230-FORMAR-TIME-N3
044100         WHEN OTHER
044200             PERFORM 0240-FORMAR-TIME-MAIOR
044300     END-EVALUATE.
044400
044500 0200-FORMAR-TIMES-FIM.                      EXIT.
044600
044700*-----------------------------------------------------------------
044800 0230-FORMAR-TIME-N3                         SECTION.
044900*-----------------------------------------------------------------
045000*    TOMA UM LIDER, UM PENSADOR E UM EQUILIBRADO DO POOL, NESSA
045100*    ORDEM.  SE ALGUM PERFIL NAO EXISTIR MAIS, PARA O LOTE.
045200*-----------------------------------------------------------------
045300
045400     MOVE ZERO                     TO WRK-QTD-TIME-ATUAL.
045500
045600     PERFORM 0232-TOMAR-DO-POOL-POR-TIPO.
045700     MOVE WRK-ACHOU                TO WRK-TIME-VALIDO.
045800
045900     IF WRK-TIME-VALIDO EQUAL 'S'
046000         PERFORM 0233-TOMAR-PENSADOR
046100         IF WRK-ACHOU NOT EQUAL 'S'
046200             MOVE 'N'              TO WRK-TIME-VALIDO
046300         END-IF
046400     END-IF.
046500
046600     IF WRK-TIME-VALIDO EQUAL 'S'
046700         PERFORM 0234-TOMAR-EQUILIBRADO
046800         IF WRK-ACHOU NOT EQUAL 'S'
046900             MOVE 'N'              TO WRK-TIME-VALIDO
047000         END-IF
047100     END-IF.
047200
047300     IF WRK-TIME-VALIDO EQUAL 'S'
047400         PERFORM 0280-GRAVAR-TIME-FORMADO
047500         ADD 1                     TO WRK-QTD-TIMES-FORMADOS
047600     ELSE
047700         PERFORM 0245-DEVOLVER-TIME-AO-POOL
047800         MOVE 'S'                  TO WRK-PARAR-LOTE
047900     END-IF.
048000
048100 0230-FORMAR-TIME-N3-FIM.                    EXIT.
048200
048300*-----------------------------------------------------------------
048400 0232-TOMAR-DO-POOL-POR-TIPO                 SECTION.
048500*-----------------------------------------------------------------
048600*    PROCURA NO POOL O PRIMEIRO "LEADER" DISPONIVEL E O MOVE
048700*    PARA O TIME EM FORMACAO.
048800*-----------------------------------------------------------------
048900
049000     MOVE 'N'                      TO WRK-ACHOU.
049100     MOVE 1                        TO WRK-SUB.
049200
049300     PERFORM 0236-PROCURAR-LIDER-POOL
049400         UNTIL WRK-SUB GREATER WRK-QTD-POOL
049500            OR WRK-ACHOU EQUAL 'S'.
049600
049700 0232-TOMAR-DO-POOL-POR-TIPO-FIM.             EXIT.
049800
049900*-----------------------------------------------------------------
050000 0233-TOMAR-PENSADOR                         SECTION.
050100*-----------------------------------------------------------------
050200
050300     MOVE 'N'                      TO WRK-ACHOU.
050400     MOVE 1                        TO WRK-SUB.
050500
050600     PERFORM 0237-PROCURAR-PENSADOR-POOL
050700         UNTIL WRK-SUB GREATER WRK-QTD-POOL
050800            OR WRK-ACHOU EQUAL 'S'.
050900
051000 0233-TOMAR-PENSADOR-FIM.                     EXIT.
051100
051200*-----------------------------------------------------------------
051300 0234-TOMAR-EQUILIBRADO                       SECTION.
051400*-----------------------------------------------------------------
051500
051600     MOVE 'N'                      TO WRK-ACHOU.
051700     MOVE 1                        TO WRK-SUB.
051800
051900     PERFORM 0238-PROCURAR-EQUILIBRADO-POOL
052000         UNTIL WRK-SUB GREATER WRK-QTD-POOL
052100            OR WRK-ACHOU EQUAL 'S'.
052200
052300 0234-TOMAR-EQUILIBRADO-FIM.                   EXIT.
052400
052500*-----------------------------------------------------------------
052600 0236-PROCURAR-LIDER-POOL                      SECTION.
052700*-----------------------------------------------------------------
052800
052900     SET IDX-PL                     TO WRK-SUB.
053000     IF PL-REMOVIDO (IDX-PL) EQUAL 'N'
053100         AND PL-PTYPE (IDX-PL) EQUAL 'LEADER'
053200         PERFORM 0239-MOVER-PARA-TIME
053300         MOVE 'S'                   TO WRK-ACHOU
053400     END-IF.
053500     ADD 1                          TO WRK-SUB.
053600
053700 0236-PROCURAR-LIDER-POOL-FIM.                  EXIT.
053800
053900*-----------------------------------------------------------------
054000 0237-PROCURAR-PENSADOR-POOL                   SECTION.
054100*-----------------------------------------------------------------
054200
054300     SET IDX-PL                     TO WRK-SUB.
054400     IF PL-REMOVIDO (IDX-PL) EQUAL 'N'
054500         AND PL-PTYPE (IDX-PL) EQUAL 'THINKER'
054600         PERFORM 0239-MOVER-PARA-TIME
054700         MOVE 'S'                   TO WRK-ACHOU
054800     END-IF.
054900     ADD 1                          TO WRK-SUB.
055000
055100 0237-PROCURAR-PENSADOR-POOL-FIM.               EXIT.
055200
055300*-----------------------------------------------------------------
055400 0238-PROCURAR-EQUILIBRADO-POOL                 SECTION.
055500*-----------------------------------------------------------------
055600
055700     SET IDX-PL                     TO WRK-SUB.
055800     IF PL-REMOVIDO (IDX-PL) EQUAL 'N'
055900         AND PL-PTYPE (IDX-PL) EQUAL 'BALANCED'
056000         PERFORM 0239-MOVER-PARA-TIME
056100         MOVE 'S'                   TO WRK-ACHOU
056200     END-IF.
056300     ADD 1                          TO WRK-SUB.
056400
056500 0238-PROCURAR-EQUILIBRADO-POOL-FIM.             EXIT.
056600
056700*-----------------------------------------------------------------
056800 0239-MOVER-PARA-TIME                           SECTION.
056900*-----------------------------------------------------------------
057000*    COPIA O CANDIDATO DO POOL (INDICE IDX-PL) PARA O FIM DA
057100*    TABELA DO TIME ATUAL E MARCA O POOL COMO REMOVIDO.
057200*-----------------------------------------------------------------
057300
057400     ADD 1                          TO WRK-QTD-TIME-ATUAL.
057500     SET IDX-TM                     TO WRK-QTD-TIME-ATUAL.
057600
057700     MOVE PL-ID (IDX-PL)            TO TM-ID (IDX-TM).
057800     MOVE PL-NAME (IDX-PL)          TO TM-NAME (IDX-TM).
057900     MOVE PL-GAME (IDX-PL)          TO TM-GAME (IDX-TM).
058000     MOVE PL-ROLE (IDX-PL)          TO TM-ROLE (IDX-TM).
058100     MOVE PL-SKILL (IDX-PL)         TO TM-SKILL (IDX-TM).
058200     MOVE PL-PTYPE (IDX-PL)         TO TM-PTYPE (IDX-TM).
058300
058400     MOVE 'S'                       TO PL-REMOVIDO (IDX-PL).
058500     SUBTRACT 1                     FROM WRK-QTD-POOL-DISPONIVEL.
058600
058700 0239-MOVER-PARA-TIME-FIM.                       EXIT.
058800
058900*-----------------------------------------------------------------
059000 0240-FORMAR-TIME-MAIOR                          SECTION.
059100*-----------------------------------------------------------------
059200*    N>3: TOMA 1 LIDER E 1 PENSADOR, RANQUEIA O RESTANTE DO POOL
059300*    E PREENCHE AS N-2 VAGAS RESTANTES, RESPEITANDO AS REGRAS DE
059400*    VAGA; VALIDA O TIME E, SE INVALIDO, DEVOLVE TUDO AO POOL E
059500*    PARA O LOTE.
059600*-----------------------------------------------------------------
059700
059800     MOVE ZERO                      TO WRK-QTD-TIME-ATUAL.
059900
060000     PERFORM 0232-TOMAR-DO-POOL-POR-TIPO.
060100     IF WRK-ACHOU NOT EQUAL 'S'
060200         MOVE 'S'                   TO WRK-PARAR-LOTE
060300         GO TO 0240-FORMAR-TIME-MAIOR-FIM
060400     END-IF.
060500
060600     PERFORM 0233-TOMAR-PENSADOR.
060700     IF WRK-ACHOU NOT EQUAL 'S'
060800         PERFORM 0245-DEVOLVER-TIME-AO-POOL
060900         MOVE 'S'                   TO WRK-PARAR-LOTE
061000         GO TO 0240-FORMAR-TIME-MAIOR-FIM
061100     END-IF.
061200
061300     PERFORM 0250-RANQUEAR-CANDIDATOS.
061400
061500     COMPUTE WRK-SLOTS-REST = WRK-N - 2.
061600     MOVE 1                         TO WRK-SUB.
061700
061800     PERFORM 0255-TESTAR-VAGA
061900         UNTIL WRK-SUB GREATER WRK-QTD-RANK
062000            OR WRK-SLOTS-REST EQUAL ZERO.
062100
062200     PERFORM 0270-VALIDAR-TIME-ESTRITO.
062300
062400     IF WRK-TIME-VALIDO EQUAL 'S'
062500         PERFORM 0280-GRAVAR-TIME-FORMADO
062600         ADD 1                      TO WRK-QTD-TIMES-FORMADOS
062700     ELSE
062800         PERFORM 0245-DEVOLVER-TIME-AO-POOL
062900         MOVE 'S'                   TO WRK-PARAR-LOTE
063000     END-IF.
063100
063200 0240-FORMAR-TIME-MAIOR-FIM.                      EXIT.
063300
063400*-----------------------------------------------------------------
063500 0245-DEVOLVER-TIME-AO-POOL                       SECTION.
063600*-----------------------------------------------------------------
063700*    DESFAZ A MARCA DE REMOVIDO DE TODOS OS MEMBROS DO TIME EM
063800*    FORMACAO, USANDO O ID PARA LOCALIZAR O REGISTRO NO POOL.
063900*-----------------------------------------------------------------
064000
064100     MOVE 1                         TO WRK-SUB.
064200
064300     PERFORM 0246-DEVOLVER-UM-MEMBRO
064400         UNTIL WRK-SUB GREATER WRK-QTD-TIME-ATUAL.
064500
064600     MOVE ZERO                      TO WRK-QTD-TIME-ATUAL.
064700
064800 0245-DEVOLVER-TIME-AO-POOL-FIM.                   EXIT.
064900
065000*-----------------------------------------------------------------
065100 0246-DEVOLVER-UM-MEMBRO                           SECTION.
065200*-----------------------------------------------------------------
065300
065400     SET IDX-TM                     TO WRK-SUB.
065500     MOVE 1                         TO WRK-SUB2.
065600
065700     PERFORM 0247-PROCURAR-E-DEVOLVER
065800         UNTIL WRK-SUB2 GREATER WRK-QTD-POOL.
065900
066000     ADD 1                          TO WRK-SUB.
066100
066200 0246-DEVOLVER-UM-MEMBRO-FIM.                       EXIT.
066300
066400*-----------------------------------------------------------------
066500 0247-PROCURAR-E-DEVOLVER                           SECTION.
066600*-----------------------------------------------------------------
066700
066800     SET IDX-PL                     TO WRK-SUB2.
066900     IF PL-ID (IDX-PL) EQUAL TM-ID (IDX-TM)
067000         MOVE 'N'                   TO PL-REMOVIDO (IDX-PL)
067100         ADD 1                      TO WRK-QTD-POOL-DISPONIVEL
067200     END-IF.
067300     ADD 1                          TO WRK-SUB2.
067400
067500 0247-PROCURAR-E-DEVOLVER-FIM.                       EXIT.
067600
067700*-----------------------------------------------------------------
067800 0250-RANQUEAR-CANDIDATOS                            SECTION.
067900*-----------------------------------------------------------------
068000*    CALCULA, PARA CADA CANDIDATO AINDA DISPONIVEL NO POOL, A
068100*    PONTUACAO DE AFINIDADE COM O TIME ATUAL (LIDER+PENSADOR JA
068200*    ESCOLHIDOS) E MONTA A TABELA DE RANQUEAMENTO ORDENADA.
068300*-----------------------------------------------------------------
068400
068500     MOVE ZERO                      TO WRK-QTD-RANK.
068600     MOVE 1                         TO WRK-SUB.
068700
068800     PERFORM 0251-AVALIAR-CANDIDATO
068900         UNTIL WRK-SUB GREATER WRK-QTD-POOL.
069000
069100     PERFORM 0253-ORDENAR-RANK.
069200
069300 0250-RANQUEAR-CANDIDATOS-FIM.                        EXIT.
069400
069500*-----------------------------------------------------------------
069600 0251-AVALIAR-CANDIDATO                               SECTION.
069700*-----------------------------------------------------------------
069800
069900     SET IDX-PL                     TO WRK-SUB.
070000
070100     IF PL-REMOVIDO (IDX-PL) EQUAL 'N'
070200         PERFORM 0252-CHAMAR-TMSCORE
070300         ADD 1                      TO WRK-QTD-RANK
070400         SET IDX-RK                 TO WRK-QTD-RANK
070500         MOVE WRK-SUB               TO RK-IDX-POOL (IDX-RK)
070600         MOVE LK-SCORE-RESULTADO    TO RK-SCORE (IDX-RK)
070700     END-IF.
070800
070900     ADD 1                          TO WRK-SUB.
071000
071100 0251-AVALIAR-CANDIDATO-FIM.                           EXIT.
071200
071300*-----------------------------------------------------------------
071400 0252-CHAMAR-TMSCORE                                   SECTION.
071500*-----------------------------------------------------------------
071600
071700     PERFORM 0254-CONTAR-AGREGADOS-TIME.
071800
071900     MOVE PL-SKILL (IDX-PL)         TO LK-CAND-SKILL.
072000     MOVE PL-ROLE (IDX-PL)          TO LK-CAND-ROLE.
072100     MOVE PL-GAME (IDX-PL)          TO LK-CAND-GAME.
072200     MOVE PL-PTYPE (IDX-PL)         TO LK-CAND-PTYPE.
072300     MOVE WRK-QTD-TIME-ATUAL        TO LK-TIME-QTD.
072400     MOVE WRK-MEDIA-SKILL-TIME      TO LK-TIME-MEDIA-SKILL.
072500     MOVE WRK-QTD-PENSADORES-TIME   TO LK-TIME-QTD-PENSADOR.
072600     IF WRK-QTD-LIDERES-TIME GREATER ZERO
072700         MOVE 'S'                   TO LK-TIME-TEM-LIDER
072800     ELSE
072900         MOVE 'N'                   TO LK-TIME-TEM-LIDER
073000     END-IF.
073100     IF WRK-QTD-MESMO-PAPEL GREATER ZERO
073200         MOVE 'S'                   TO LK-PAPEL-JA-PRESENTE
073300     ELSE
073400         MOVE 'N'                   TO LK-PAPEL-JA-PRESENTE
073500     END-IF.
073600     MOVE WRK-QTD-MESMO-JOGO        TO LK-QTD-MESMO-JOGO.
073700
073800     CALL "TMSCORE" USING LK-CAND-SKILL LK-CAND-ROLE
073900                          LK-CAND-GAME LK-CAND-PTYPE
074000                          LK-TIME-QTD LK-TIME-MEDIA-SKILL
074100                          LK-TIME-QTD-PENSADOR LK-TIME-TEM-LIDER
074200                          LK-PAPEL-JA-PRESENTE LK-QTD-MESMO-JOGO
074300                          LK-SCORE-RESULTADO.
074400
074500 0252-CHAMAR-TMSCORE-FIM.                               EXIT.
074600
074700*-----------------------------------------------------------------
074800 0253-ORDENAR-RANK                                      SECTION.
074900*-----------------------------------------------------------------
075000*    SELECTION SORT DECRESCENTE POR PONTUACAO; EMPATE RESOLVIDO
075100*    PELO ID DO CANDIDATO EM ORDEM ASCENDENTE (DESEMPATE FIXO,
075200*    SEM USO DE SORTEIO - CHG-355).
075300*-----------------------------------------------------------------
075400
075500     MOVE 1                          TO WRK-SUB.
075600
075700     PERFORM 0256-SELECIONAR-MAIOR
075800         UNTIL WRK-SUB GREATER WRK-QTD-RANK.
075900
076000 0253-ORDENAR-RANK-FIM.                                  EXIT.
076100
076200*-----------------------------------------------------------------
076300 0254-CONTAR-AGREGADOS-TIME                              SECTION.
076400*-----------------------------------------------------------------
076500*    RECALCULA, A PARTIR DA TABELA DO TIME ATUAL, A MEDIA DE
076600*    HABILIDADE, A QUANTIDADE DE LIDERES/PENSADORES E A
076700*    OCORRENCIA DO PAPEL/JOGO DO CANDIDATO AVALIADO.
076800*-----------------------------------------------------------------
076900
077000     MOVE ZERO                       TO WRK-SOMA-SKILL-TIME.
077100     MOVE ZERO                       TO WRK-QTD-LIDERES-TIME.
077200     MOVE ZERO                       TO WRK-QTD-PENSADORES-TIME.
077300     MOVE ZERO                       TO WRK-QTD-MESMO-PAPEL.
077400     MOVE ZERO                       TO WRK-QTD-MESMO-JOGO.
077500     MOVE ZERO                       TO WRK-MEDIA-SKILL-TIME.
077600
077700     MOVE 1                          TO WRK-SUB2.
077800     PERFORM 0258-ACUMULAR-MEMBRO-TIME
077900         UNTIL WRK-SUB2 GREATER WRK-QTD-TIME-ATUAL.
078000
078100     IF WRK-QTD-TIME-ATUAL GREATER ZERO
078200         COMPUTE WRK-MEDIA-SKILL-TIME =
078300                 WRK-SOMA-SKILL-TIME / WRK-QTD-TIME-ATUAL
078400     END-IF.
078500
078600 0254-CONTAR-AGREGADOS-TIME-FIM.                          EXIT.
078700
078800*-----------------------------------------------------------------
078900 0256-SELECIONAR-MAIOR                                    SECTION.
079000*-----------------------------------------------------------------
079100
079200     SET IDX-RK                      TO WRK-SUB.
079300     MOVE RK-SCORE (IDX-RK)          TO WRK-RANK-MAIOR-SCORE.
079400     SET IDX-PL                      TO RK-IDX-POOL (IDX-RK).
079500     MOVE PL-ID (IDX-PL)             TO WRK-RANK-MAIOR-ID.
079600     MOVE WRK-SUB                    TO WRK-IDX-ESCOLHIDO.
079700     MOVE WRK-SUB                    TO WRK-SUB2.
079800     ADD 1                           TO WRK-SUB2.
079900
080000     PERFORM 0257-COMPARAR-PAR-RANK
080100         UNTIL WRK-SUB2 GREATER WRK-QTD-RANK.
080200
080300     IF WRK-IDX-ESCOLHIDO NOT EQUAL WRK-SUB
080400         PERFORM 0259-TROCAR-PAR-RANK
080500     END-IF.
080600
080700     ADD 1                           TO WRK-SUB.
080800
080900 0256-SELECIONAR-MAIOR-FIM.                                EXIT.
081000
081100*-----------------------------------------------------------------
081200 0257-COMPARAR-PAR-RANK                                    SECTION.
081300*-----------------------------------------------------------------
081400
081500     SET IDX-RK                      TO WRK-SUB2.
081600     SET IDX-PL                      TO RK-IDX-POOL (IDX-RK).
081700
081800     IF RK-SCORE (IDX-RK) GREATER WRK-RANK-MAIOR-SCORE
081900         OR (RK-SCORE (IDX-RK) EQUAL WRK-RANK-MAIOR-SCORE
082000             AND PL-ID (IDX-PL) LESS WRK-RANK-MAIOR-ID)
082100         MOVE RK-SCORE (IDX-RK)       TO WRK-RANK-MAIOR-SCORE
082200         MOVE PL-ID (IDX-PL)          TO WRK-RANK-MAIOR-ID
082300         MOVE WRK-SUB2                TO WRK-IDX-ESCOLHIDO
082400     END-IF.
082500
082600     ADD 1                            TO WRK-SUB2.
082700
082800 0257-COMPARAR-PAR-RANK-FIM.                                EXIT.
082900
083000*-----------------------------------------------------------------
083100 0258-ACUMULAR-MEMBRO-TIME                                 SECTION.
083200*-----------------------------------------------------------------
083300
083400     SET IDX-TM                       TO WRK-SUB2.
083500
083600     ADD TM-SKILL (IDX-TM)            TO WRK-SOMA-SKILL-TIME.
083700
083800     IF TM-PTYPE (IDX-TM) EQUAL 'LEADER'
083900         ADD 1                        TO WRK-QTD-LIDERES-TIME
084000     END-IF.
084100     IF TM-PTYPE (IDX-TM) EQUAL 'THINKER'
084200         ADD 1                        TO WRK-QTD-PENSADORES-TIME
084300     END-IF.
084400     IF TM-ROLE (IDX-TM) EQUAL PL-ROLE (IDX-PL)
084500         ADD 1                        TO WRK-QTD-MESMO-PAPEL
084600     END-IF.
084700     IF TM-GAME (IDX-TM) EQUAL PL-GAME (IDX-PL)
084800         ADD 1                        TO WRK-QTD-MESMO-JOGO
084900     END-IF.
085000
085100     ADD 1                            TO WRK-SUB2.
085200
085300 0258-ACUMULAR-MEMBRO-TIME-FIM.                              EXIT.
085400
085500*-----------------------------------------------------------------
085600 0259-TROCAR-PAR-RANK                                        SECTION.
085700*-----------------------------------------------------------------
085800
085900     SET IDX-RK                       TO WRK-SUB.
086000     MOVE RK-IDX-POOL (IDX-RK)        TO WRK-TROCA-A-IDX.
086100     MOVE RK-SCORE (IDX-RK)           TO WRK-TROCA-A-SCORE.
086200
086300     SET IDX-RK                       TO WRK-IDX-ESCOLHIDO.
086400     MOVE RK-IDX-POOL (IDX-RK)        TO WRK-TROCA-B-IDX.
086500     MOVE RK-SCORE (IDX-RK)           TO WRK-TROCA-B-SCORE.
086600
086700     SET IDX-RK                       TO WRK-SUB.
086800     MOVE WRK-TROCA-B-IDX             TO RK-IDX-POOL (IDX-RK).
086900     MOVE WRK-TROCA-B-SCORE           TO RK-SCORE (IDX-RK).
087000
087100     SET IDX-RK                       TO WRK-IDX-ESCOLHIDO.
087200     MOVE WRK-TROCA-A-IDX             TO RK-IDX-POOL (IDX-RK).
087300     MOVE WRK-TROCA-A-SCORE           TO RK-SCORE (IDX-RK).
087400
087500 0259-TROCAR-PAR-RANK-FIM.                                    EXIT.
087600
087700*-----------------------------------------------------------------
087800 0255-TESTAR-VAGA                                            SECTION.
087900*-----------------------------------------------------------------
088000*    PERCORRE A TABELA DE RANQUEAMENTO NA ORDEM E ADICIONA O
088100*    CANDIDATO SE NAO VIOLAR NENHUMA REGRA DE VAGA (2O LIDER,
088200*    3O PENSADOR, 3O MESMO JOGO).
088300*-----------------------------------------------------------------
088400
088500     SET IDX-RK                       TO WRK-SUB.
088600     SET IDX-PL                       TO RK-IDX-POOL (IDX-RK).
088700
088800     PERFORM 0254-CONTAR-AGREGADOS-TIME.
088900
089000     MOVE 'S'                         TO WRK-ACHOU.
089100
089200     IF PL-PTYPE (IDX-PL) EQUAL 'LEADER'
089300         AND WRK-QTD-LIDERES-TIME GREATER ZERO
089400         MOVE 'N'                     TO WRK-ACHOU
089500     END-IF.
089600     IF PL-PTYPE (IDX-PL) EQUAL 'THINKER'
089700         AND WRK-QTD-PENSADORES-TIME GREATER OR EQUAL 2
089800         MOVE 'N'                     TO WRK-ACHOU
089900     END-IF.
090000     IF WRK-QTD-MESMO-JOGO GREATER OR EQUAL 2
090100         MOVE 'N'                     TO WRK-ACHOU
090200     END-IF.
090300
090400     IF WRK-ACHOU EQUAL 'S'
090500         PERFORM 0239-MOVER-PARA-TIME
090600         SUBTRACT 1                  FROM WRK-SLOTS-REST
090700     END-IF.
090800
090900     ADD 1                            TO WRK-SUB.
091000
091100 0255-TESTAR-VAGA-FIM.                                        EXIT.
091200
091300*-----------------------------------------------------------------
091400 0270-VALIDAR-TIME-ESTRITO                                   SECTION.
091500*-----------------------------------------------------------------
091600*    UM TIME DE TAMANHO N>3 SO E VALIDO COM: EXATAMENTE N
091700*    INTEGRANTES, EXATAMENTE 1 LIDER, 1 OU 2 PENSADORES, NENHUM
091800*    SEM-CLASSE, AO MENOS 3 ROLES DISTINTAS E NENHUM JOGO COM
091900*    MAIS DE 2 OCORRENCIAS.
092000*-----------------------------------------------------------------
092100
092200     MOVE 'S'                         TO WRK-TIME-VALIDO.
092300
092400     IF WRK-QTD-TIME-ATUAL NOT EQUAL WRK-N
092500         MOVE 'N'                     TO WRK-TIME-VALIDO
092600         GO TO 0270-VALIDAR-TIME-ESTRITO-FIM
092700     END-IF.
092800
092900     MOVE ZERO                        TO WRK-QTD-LIDERES-TIME.
093000     MOVE ZERO                        TO WRK-QTD-PENSADORES-TIME.
093100     MOVE 1                           TO WRK-SUB.
093200
093300     PERFORM 0272-CONTAR-PERFIS-TIME
093400         UNTIL WRK-SUB GREATER WRK-QTD-TIME-ATUAL.
093500
093600     IF WRK-QTD-LIDERES-TIME NOT EQUAL 1
093700         MOVE 'N'                     TO WRK-TIME-VALIDO
093800         GO TO 0270-VALIDAR-TIME-ESTRITO-FIM
093900     END-IF.
094000
094100     IF WRK-QTD-PENSADORES-TIME LESS 1
094200         OR WRK-QTD-PENSADORES-TIME GREATER 2
094300         MOVE 'N'                     TO WRK-TIME-VALIDO
094400         GO TO 0270-VALIDAR-TIME-ESTRITO-FIM
094500     END-IF.
094600
094700     PERFORM 0274-CONTAR-ROLES-DISTINTAS-TIME.
094800     IF WRK-QTD-ROLES-DISTINTAS LESS 3
094900         MOVE 'N'                     TO WRK-TIME-VALIDO
095000         GO TO 0270-VALIDAR-TIME-ESTRITO-FIM
095100     END-IF.
095200
095300     PERFORM 0276-TESTAR-JOGO-REPETIDO-TIME.
095400
095500 0270-VALIDAR-TIME-ESTRITO-FIM.                               EXIT.
095600
095700*-----------------------------------------------------------------
095800 0272-CONTAR-PERFIS-TIME                                     SECTION.
095900*-----------------------------------------------------------------
096000
096100     SET IDX-TM                       TO WRK-SUB.
096200
096300     IF TM-PTYPE (IDX-TM) EQUAL 'UNCLASSIFIED'
096400         MOVE 'N'                     TO WRK-TIME-VALIDO
096500     END-IF.
096600     IF TM-PTYPE (IDX-TM) EQUAL 'LEADER'
096700         ADD 1                        TO WRK-QTD-LIDERES-TIME
096800     END-IF.
096900     IF TM-PTYPE (IDX-TM) EQUAL 'THINKER'
097000         ADD 1                        TO WRK-QTD-PENSADORES-TIME
097100     END-IF.
097200
097300     ADD 1                            TO WRK-SUB.
097400
097500 0272-CONTAR-PERFIS-TIME-FIM.                                 EXIT.
097600
097700*-----------------------------------------------------------------
097800 0274-CONTAR-ROLES-DISTINTAS-TIME                             SECTION.
097900*-----------------------------------------------------------------
098000*    CONTA QUANTAS ROLES DISTINTAS EXISTEM NO TIME, COMPARANDO
098100*    CADA INTEGRANTE COM OS QUE O ANTECEDEM NA TABELA.
098200*-----------------------------------------------------------------
098300
098400     MOVE ZERO                        TO WRK-QTD-ROLES-DISTINTAS.
098500     MOVE 1                           TO WRK-SUB.
098600
098700     PERFORM 0275-TESTAR-ROLE-NOVA
098800         UNTIL WRK-SUB GREATER WRK-QTD-TIME-ATUAL.
098900
099000 0274-CONTAR-ROLES-DISTINTAS-TIME-FIM.                         EXIT.
099100
099200*-----------------------------------------------------------------
099300 0275-TESTAR-ROLE-NOVA                                         SECTION.
099400*-----------------------------------------------------------------
099500
099600     MOVE 'N'                         TO WRK-ACHOU.
099700     MOVE 1                           TO WRK-SUB2.
099800
099900     PERFORM 0277-COMPARAR-ROLE-ANTERIOR
100000         UNTIL WRK-SUB2 GREATER OR EQUAL WRK-SUB
100100            OR WRK-ACHOU EQUAL 'S'.
100200
100300     IF WRK-ACHOU NOT EQUAL 'S'
100400         ADD 1                        TO WRK-QTD-ROLES-DISTINTAS
100500     END-IF.
100600
100700     ADD 1                            TO WRK-SUB.
100800
100900 0275-TESTAR-ROLE-NOVA-FIM.                                     EXIT.
101000
101100*-----------------------------------------------------------------
101200 0276-TESTAR-JOGO-REPETIDO-TIME                                SECTION.
101300*-----------------------------------------------------------------
101400*    PARA CADA INTEGRANTE, CONTA QUANTOS NO TIME TEM O MESMO
101500*    JOGO; SE ALGUM ULTRAPASSAR 2, O TIME E INVALIDO.
101600*-----------------------------------------------------------------
101700
101800     MOVE 1                           TO WRK-SUB.
101900
102000     PERFORM 0278-CONTAR-JOGO-DO-MEMBRO
102100         UNTIL WRK-SUB GREATER WRK-QTD-TIME-ATUAL.
102200
102300 0276-TESTAR-JOGO-REPETIDO-TIME-FIM.                            EXIT.
102400
102500*-----------------------------------------------------------------
102600 0277-COMPARAR-ROLE-ANTERIOR                                    SECTION.
102700*-----------------------------------------------------------------
102800*    COMPARA A ROLE DO INTEGRANTE WRK-SUB COM A DO INTEGRANTE
102900*    ANTERIOR WRK-SUB2; SE IGUAIS, A ROLE JA FOI CONTADA ANTES.
103000*-----------------------------------------------------------------
103100
103200     IF TM-ROLE (WRK-SUB2) EQUAL TM-ROLE (WRK-SUB)
103300         MOVE 'S'                     TO WRK-ACHOU
103400     END-IF.
103500     ADD 1                            TO WRK-SUB2.
103600
103700 0277-COMPARAR-ROLE-ANTERIOR-FIM.                                EXIT.
103800
103900*-----------------------------------------------------------------
104000 0278-CONTAR-JOGO-DO-MEMBRO                                     SECTION.
104100*-----------------------------------------------------------------
104200
104300     MOVE ZERO                        TO WRK-QTD-MESMO-JOGO.
104400     MOVE 1                           TO WRK-SUB2.
104500
104600     PERFORM 0279-COMPARAR-JOGO-MEMBRO
104700         UNTIL WRK-SUB2 GREATER WRK-QTD-TIME-ATUAL.
104800
104900     IF WRK-QTD-MESMO-JOGO GREATER 2
105000         MOVE 'N'                     TO WRK-TIME-VALIDO
105100     END-IF.
105200
105300     ADD 1                            TO WRK-SUB.
105400
105500 0278-CONTAR-JOGO-DO-MEMBRO-FIM.                                 EXIT.
105600
105700*-----------------------------------------------------------------
105800 0279-COMPARAR-JOGO-MEMBRO                                       SECTION.
105900*-----------------------------------------------------------------
106000
106100     IF TM-GAME (WRK-SUB2) EQUAL TM-GAME (WRK-SUB)
106200         ADD 1                        TO WRK-QTD-MESMO-JOGO
106300     END-IF.
106400     ADD 1                            TO WRK-SUB2.
106500
106600 0279-COMPARAR-JOGO-MEMBRO-FIM.                                  EXIT.
106700
106800*-----------------------------------------------------------------
106900 0280-GRAVAR-TIME-FORMADO                                        SECTION.
107000*-----------------------------------------------------------------
107100*    GRAVA UM REGISTRO POR INTEGRANTE NO ARQUIVO EQUIPES, COM O
107200*    PROXIMO ID DE TIME SEQUENCIAL "Tnnnnnnn".
107300*-----------------------------------------------------------------
107400
107500     ADD 1                            TO WRK-SEQ-TIME.
107600     MOVE WRK-SEQ-TIME                TO WRK-TEAM-ID-NUM.
107700     MOVE SPACES                      TO WRK-TEAM-ID.
107800     STRING 'T' DELIMITED BY SIZE
107900            WRK-TEAM-ID-NUM DELIMITED BY SIZE
108000            INTO WRK-TEAM-ID.
108100
108200     MOVE 1                           TO WRK-SUB.
108300     PERFORM 0282-GRAVAR-UM-INTEGRANTE
108400         UNTIL WRK-SUB GREATER WRK-QTD-TIME-ATUAL.
108500
108600 0280-GRAVAR-TIME-FORMADO-FIM.                                   EXIT.
108700
108800*-----------------------------------------------------------------
108900 0282-GRAVAR-UM-INTEGRANTE                                       SECTION.
109000*-----------------------------------------------------------------
109100
109200     SET IDX-TM                       TO WRK-SUB.
109300
109400     MOVE WRK-TEAM-ID                 TO TM-TEAM-ID.
109500     MOVE WRK-QTD-TIME-ATUAL           TO TM-TEAM-SIZE.
109600     MOVE TM-ID (IDX-TM)              TO TM-MEMBER-ID.
109700     MOVE TM-NAME (IDX-TM)            TO TM-NAME.
109800     MOVE TM-GAME (IDX-TM)            TO TM-GAME.
109900     MOVE TM-ROLE (IDX-TM)            TO TM-ROLE.
110000     MOVE TM-SKILL (IDX-TM)           TO TM-SKILL.
110100     MOVE TM-PTYPE (IDX-TM)           TO TM-PTYPE.
110200
110300     WRITE REG-EQUIPE.
110400
110500     ADD 1                            TO WRK-SUB.
110600
110700 0282-GRAVAR-UM-INTEGRANTE-FIM.                                  EXIT.
110800
110900*-----------------------------------------------------------------
111000 0300-FINALIZAR                                                  SECTION.
111100*-----------------------------------------------------------------
111200*    FECHA O ARQUIVO DE TIMES E GRAVA A FILA DE ESPERA (O QUE
111300*    SOBROU DO POOL) JA ORDENADA POR ID, VIA SORT.
111400*-----------------------------------------------------------------
111500
111600     CLOSE EQUIPES.
111700
111800     PERFORM 0320-GRAVAR-FILA-ESPERA.
111900
112000     DISPLAY WRK-LINHA.
112100     DISPLAY "= TIMES FORMADOS     : " WRK-QTD-TIMES-FORMADOS.
112200     DISPLAY "= FILA DE ESPERA     : " WRK-QTD-FILA-ESPERA.
112300     DISPLAY WRK-FIM-PRG.
112400
112500 0300-FINALIZAR-FIM.                                              EXIT.
112600
112700*-----------------------------------------------------------------
112800 0320-GRAVAR-FILA-ESPERA                                          SECTION.
112900*-----------------------------------------------------------------
113000*    GRAVA A SOBRA DO POOL NO ARQUIVO BRUTO (FILABRUTA), COM O
113100*    CABECALHO NA FRENTE (O TEXTO "FILA DE ESPERA..." ORDENA
113200*    ANTES DE QUALQUER ID "Pnnnnnnn" NA COMPARACAO ASCENDENTE),
113300*    ORDENA POR ID VIA SORT E GRAVA O RESULTADO EM FILAESP.
113400*-----------------------------------------------------------------
113500
113600     MOVE ZERO                        TO WRK-QTD-FILA-ESPERA.
113700
113800     OPEN OUTPUT FILABRUTA.
113900     IF FS-FILABRUTA NOT EQUAL 00
114000         MOVE WRK-ERRO-ABERTURA        TO WRK-MSG-ERRO-LOTE
114100         PERFORM 9999-TRATA-ERRO-FATAL
114200     END-IF.
114300
114400     MOVE WRK-N                       TO HDR-FILA-PARM-N.
114500     MOVE HDR-FILA                    TO REG-FILABRUTA.
114600     WRITE REG-FILABRUTA.
114700
114800     MOVE 1                           TO WRK-SUB.
114900     PERFORM 0330-GRAVAR-SOBRA-POOL
115000         UNTIL WRK-SUB GREATER WRK-QTD-POOL.
115100
115200     CLOSE FILABRUTA.
115300
115400     SORT FILASORT ON ASCENDING KEY FSORT-ID
115500         USING FILABRUTA
115600         GIVING FILAESP.
115700
115800 0320-GRAVAR-FILA-ESPERA-FIM.                                      EXIT.
115900
116000*-----------------------------------------------------------------
116100 0330-GRAVAR-SOBRA-POOL                                           SECTION.
116200*-----------------------------------------------------------------
116300
116400     SET IDX-PL                       TO WRK-SUB.
116500
116600     IF PL-REMOVIDO (IDX-PL) EQUAL 'N'
116700         MOVE PL-ID (IDX-PL)          TO FBRUTA-ID
116800         MOVE PL-NAME (IDX-PL)        TO FBRUTA-NAME
116900         MOVE PL-EMAIL (IDX-PL)       TO FBRUTA-EMAIL
117000         MOVE PL-GAME (IDX-PL)        TO FBRUTA-GAME
117100         MOVE PL-SKILL (IDX-PL)       TO FBRUTA-SKILL
117200         MOVE PL-ROLE (IDX-PL)        TO FBRUTA-ROLE
117300         MOVE PL-PSCORE (IDX-PL)      TO FBRUTA-PSCORE
117400         MOVE PL-PTYPE (IDX-PL)       TO FBRUTA-PTYPE
117500         WRITE REG-FILABRUTA
117600         ADD 1                        TO WRK-QTD-FILA-ESPERA
117700     END-IF.
117800
117900     ADD 1                            TO WRK-SUB.
118000
118100 0330-GRAVAR-SOBRA-POOL-FIM.                                       EXIT.
118200
118300*-----------------------------------------------------------------
118400 9999-TRATA-ERRO-FATAL                                         SECTION.
118500*-----------------------------------------------------------------
118600
118700     DISPLAY "*****PROGRAMA INTERROMPIDO*****".
118800     DISPLAY "MSG..       : " WRK-MSG-ERRO-LOTE.
118900     GOBACK.
119000
119100 9999-TRATA-ERRO-FATAL-FIM.                                        EXIT.
119200*-----------------------------------------------------------------
