000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TMFORM2.
000400 AUTHOR.                                 WELLINGTON SOARES
000500                                           CORDEIRO.
000600 INSTALLATION.                           FOURSYS.
000700 DATE-WRITTEN.                           22/07/1987.
000800 DATE-COMPILED.
000900 SECURITY.                                CONFIDENCIAL - USO
001000                                           INTERNO FOURSYS.
001100*-----------------------------------------------------------------
001200* PROGRAMA   : TMFORM2
001300* OBJETIVO...: FORMAR UM TIME "RELAXADO" A PARTIR DA FILA DE
001400*              ESPERA DEIXADA PELO TMFORM1 (PARTICIPANTES QUE
001500*              NAO COUBERAM EM NENHUM TIME NA RODADA ESTRITA).
001600*-----------------------------------------------------------------
001700* ARQUIVOS   :            TIPO:                INCLUDE/BOOK:
001800*  FILAESP                INPUT                (LOCAL)
001900*  FILAESPN               OUTPUT                (LOCAL)
002000*  EQUIPES                INPUT                #BOOKEQUIPE
002100*  EQUIPEST               OUTPUT                (LOCAL)
002200*-----------------------------------------------------------------
002300* MODULOS....:
002400*-----------------------------------------------------------------
002500*                          ALTERACOES
002600*-----------------------------------------------------------------
002700* 22/07/1987 WSC  ----     PROGRAMA ESCRITO JUNTO COM O TMFORM1,      ORIG
002800*                          PARA TENTAR APROVEITAR O QUE SOBRA NA
002900*                          FILA DE ESPERA.
003000* 11/10/1989 WSC  CHG-021  PASSOU A LER A FILA DE ESPERA DE UM     CHG-021
003100*                          ARQUIVO (FILABRUTA/FILAESP), EM VEZ
003200*                          DE RECEBER A LISTA NA PROPRIA MEMORIA
003300*                          DO TMFORM1.
003400* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - ARQUIVOS SEM        Y2K-009
003500*                          CAMPO DE DATA, SEM IMPACTO.
003600* 05/11/2015 IVS  CHG-266  PASSOU A LER O N LEMBRADO DO CABECALHO  CHG-266
003700*                          DA FILA DE ESPERA (HDR-FILA-PARM-N);
003800*                          SO PERGUNTA O N POR ACCEPT QUANDO O
003900*                          CABECALHO TRAZ N = ZERO.
004000* 09/02/2022 MHM  CHG-356  TIME RELAXADO PASSOU A SER GRAVADO      CHG-356
004100*                          REGRAVANDO O ARQUIVO EQUIPES INTEIRO
004200*                          (CABECALHO + TIMES ANTIGOS + O NOVO),
004300*                          EM VEZ DE UM OPEN EXTEND.
004400*=================================================================
004500
004600
004700*=================================================================
004800 ENVIRONMENT                             DIVISION.
004900*=================================================================
005000
005100 CONFIGURATION                           SECTION.
005200
005300 SPECIAL-NAMES.
005400     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
005700            OFF STATUS IS SW-DEBUG-INATIVO.
005800
005900 INPUT-OUTPUT                            SECTION.
006000 FILE-CONTROL.
006100     SELECT FILAESP  ASSIGN TO "FILAESP"
006200         FILE STATUS IS FS-FILAESP.
006300     SELECT FILAESPN ASSIGN TO "FILAESPN"
006400         FILE STATUS IS FS-FILAESPN.
006500     SELECT EQUIPES  ASSIGN TO "EQUIPES"
006600         FILE STATUS IS FS-EQUIPES.
006700     SELECT EQUIPEST ASSIGN TO "EQUIPEST"
006800         FILE STATUS IS FS-EQUIPEST.
006900
007000*=================================================================
007100 DATA                                    DIVISION.
007200*=================================================================
007300
007400 FILE                                    SECTION.
007500
007600*----------------------------------------------------------------*
007700*     INPUT - FILA DE ESPERA DEIXADA PELO TMFORM1.  LRECL = 130
007800*     O PRIMEIRO REGISTRO E O CABECALHO (VER REG-FILA-COMO-HDR).
007900*----------------------------------------------------------------*
008000 FD  FILAESP.
008100 01  REG-FILA.
008200     05  FILA-ID                   PIC X(08).
008300     05  FILA-NAME                 PIC X(30).
008400     05  FILA-EMAIL                PIC X(40).
008500     05  FILA-GAME                 PIC X(12).
008600     05  FILA-SKILL                PIC 9(03).
008700     05  FILA-ROLE                 PIC X(12).
008800     05  FILA-PSCORE               PIC 9(03).
008900     05  FILA-PTYPE                PIC X(12).
009000     05  FILLER                    PIC X(10).
009100*-----------------------------------------------------------------
009200*    REGISTRO ALTERNATIVO - LEITURA DO PRIMEIRO REGISTRO (O
009300*    CABECALHO DA FILA) PARA RECUPERAR O N LEMBRADO (CHG-266).
009400*-----------------------------------------------------------------
009500 01  REG-FILA-COMO-HDR REDEFINES REG-FILA.
009600     05  RFH-TEXTO                 PIC X(120).
009700     05  RFH-PARM-N                PIC 9(02).
009800     05  FILLER                    PIC X(08).
009900
010000*----------------------------------------------------------------*
010100*     OUTPUT - FILA DE ESPERA REGRAVADA, MENOS OS PARTICIPANTES
010200*     QUE ENTRARAM NO TIME RELAXADO DESTA RODADA.  LRECL = 130
010300*----------------------------------------------------------------*
010400 FD  FILAESPN.
010500 01  REG-FILN.
010600     05  FILN-ID                   PIC X(08).
010700     05  FILN-NAME                 PIC X(30).
010800     05  FILN-EMAIL                PIC X(40).
010900     05  FILN-GAME                 PIC X(12).
011000     05  FILN-SKILL                PIC 9(03).
011100     05  FILN-ROLE                 PIC X(12).
011200     05  FILN-PSCORE               PIC 9(03).
011300     05  FILN-PTYPE                PIC X(12).
011400     05  FILLER                    PIC X(10).
011500
011600*----------------------------------------------------------------*
011700*     INPUT - ARQUIVO DE TIMES JA FORMADOS (GRAVADO PELO
011800*     TMFORM1).  LRECL = 100
011900*----------------------------------------------------------------*
012000 FD  EQUIPES.
012100     COPY "#BOOKEQUIPE".
012200
012300*----------------------------------------------------------------*
012400*     OUTPUT - ARQUIVO DE TIMES REGRAVADO, COM O TIME RELAXADO
012500*     ACRESCENTADO AO FINAL.  LRECL = 100
012600*----------------------------------------------------------------*
012700 FD  EQUIPEST.
012800 01  REG-EQUIPET.
012900     05  TMN-TEAM-ID               PIC X(08).
013000     05  TMN-TEAM-SIZE             PIC 9(02).
013100     05  TMN-MEMBER-ID             PIC X(08).
013200     05  TMN-NAME                  PIC X(30).
013300     05  TMN-GAME                  PIC X(12).
013400     05  TMN-ROLE                  PIC X(12).
013500     05  TMN-SKILL                 PIC 9(03).
013600     05  TMN-PTYPE                 PIC X(12).
013700     05  FILLER                    PIC X(13).
013800*-----------------------------------------------------------------
013900*    REGISTRO ALTERNATIVO - SEPARA A LETRA "T" DO NUMERO
014000*    SEQUENCIAL DO TIME, USADO SO PARA CONFERENCIAS DE SUPORTE.
014100*-----------------------------------------------------------------
014200 01  REG-EQUIPET-ALT REDEFINES REG-EQUIPET.
014300     05  TMNALT-LETRA-T            PIC X(01).
014400     05  TMNALT-NUMERO-TIME        PIC X(07).
014500     05  FILLER                    PIC X(92).
014600
014700*-----------------------------------------------------------------
014800 WORKING-STORAGE                         SECTION.
014900*-----------------------------------------------------------------
015000
015100*-----------------------------------------------------------------
015200 01  FILLER                        PIC X(050)       VALUE
015300     '***** INICIO DA WORKING TMFORM2 *****'.
015400*-----------------------------------------------------------------
015500 01  FS-FILAESP                    PIC 9(002)       VALUE ZEROS.
015600 01  FS-FILAESPN                   PIC 9(002)       VALUE ZEROS.
015700 01  FS-EQUIPES                    PIC 9(002)       VALUE ZEROS.
015800 01  FS-EQUIPEST                   PIC 9(002)       VALUE ZEROS.
015900
016000*-----------------------------------------------------------------
016100*    TABELA DA FILA DE ESPERA LIDA PARA A MEMORIA (MAXIMO 600).
016200*-----------------------------------------------------------------
016300 01  TAB-FILA.
016400     05  TAB-FL                    OCCURS 600 TIMES
016500                                    INDEXED BY IDX-FL.
016600         10  FL-ID                 PIC X(08).
016700         10  FL-NAME               PIC X(30).
016800         10  FL-EMAIL              PIC X(40).
016900         10  FL-GAME               PIC X(12).
017000         10  FL-SKILL              PIC 9(03).
017100         10  FL-ROLE               PIC X(12).
017200         10  FL-PSCORE             PIC 9(03).
017300         10  FL-PTYPE              PIC X(12).
017400         10  FL-REMOVIDO           PIC X(01).
017500
017600 01  WRK-QTD-FILA                  PIC 9(04) COMP   VALUE ZEROS.
017700 01  WRK-N                         PIC 9(02)        VALUE ZEROS.
017800 01  WRK-N-LEMBRADO                PIC 9(02)        VALUE ZEROS.
017900 01  WRK-QTD-OUTROS                PIC 9(04) COMP   VALUE ZEROS.
018000 01  WRK-IDX-LIDER                 PIC 9(04) COMP   VALUE ZEROS.
018100 01  WRK-IDX-PENSADOR              PIC 9(04) COMP   VALUE ZEROS.
018200 01  WRK-QTD-OUTROS-PEGOS          PIC 9(02) COMP   VALUE ZEROS.
018300 01  WRK-SUB                       PIC 9(04) COMP   VALUE ZEROS.
018400 01  WRK-PARAR-LOTE                PIC X(01)        VALUE 'N'.
018500 01  WRK-MSG-ERRO-LOTE             PIC X(080)       VALUE SPACES.
018600
018700*-----------------------------------------------------------------
018800*    SEQUENCIA DE TIMES JA EXISTENTES NO ARQUIVO EQUIPES, PARA
018900*    CONTINUAR A NUMERACAO "Tnnnnnnn" SEM REPETIR ID DE TIME.
019000*-----------------------------------------------------------------
019100 01  WRK-MAIOR-SEQ-TIME             PIC 9(07) COMP   VALUE ZEROS.
019200 01  WRK-SEQ-TIME-LIDO              PIC 9(07)        VALUE ZEROS.
019300 01  WRK-NOVO-SEQ-TIME              PIC 9(07) COMP   VALUE ZEROS.
019400 01  WRK-NOVO-TEAM-ID               PIC X(08)        VALUE SPACES.
019500
019600      *-----------------------------------------------------------------
019700      *    REGISTRO ALTERNATIVO - ISOLA A LETRA "T" DO NOVO ID DE
019800      *    TIME, RESERVADO PARA CONFERENCIA DE SUPORTE.
019900      *-----------------------------------------------------------------
020000       01  WRK-NOVO-TEAM-ID-ALT REDEFINES WRK-NOVO-TEAM-ID.
020100           05  WNTALT-LETRA-T             PIC X(01).
020200           05  WNTALT-NUMERO-TIME         PIC X(07).
020300
020400 01  WRK-QTD-FILA-TOTAL             PIC 9(04) COMP   VALUE ZEROS.
020500
020600*-----------------------------------------------------------------
020700 COPY "#BOOKTMSG".
020800
020900*-----------------------------------------------------------------
021000 01  FILLER                        PIC X(050)       VALUE
021100     '***** FIM DA WORKING TMFORM2 *****'.
021200*-----------------------------------------------------------------
021300
021400*=================================================================
021500 PROCEDURE                               DIVISION.
021600*=================================================================
021700
021800 0000-PRINCIPAL                          SECTION.
021900
022000     PERFORM 0100-INICIAR.
022100     PERFORM 0200-FORMAR-TIME-RELAXADO.
022200
022300     IF WRK-PARAR-LOTE NOT EQUAL 'S'
022400         PERFORM 0300-FINALIZAR
022500     END-IF.
022600
022700     STOP RUN.
022800
022900 0000-PRINCIPAL-FIM.                      EXIT.
023000
023100*-----------------------------------------------------------------
023200 0100-INICIAR                             SECTION.
023300*-----------------------------------------------------------------
023400*    ABRE A FILA DE ESPERA, LE O CABECALHO PARA O N LEMBRADO E
023500*    CARREGA OS DEMAIS REGISTROS PARA A TABELA TAB-FILA.
023600*-----------------------------------------------------------------
023700
023800     OPEN INPUT FILAESP.
023900     IF FS-FILAESP NOT EQUAL 00
024000         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-LOTE
024100         PERFORM 9999-TRATA-ERRO-FATAL
024200     END-IF.
024300
024400     READ FILAESP.
024500     MOVE RFH-PARM-N               TO WRK-N-LEMBRADO.
024600
024700     IF WRK-N-LEMBRADO EQUAL ZERO
024800         DISPLAY 'FILA SEM N LEMBRADO - INFORME O TAMANHO DO '
024900                 'TIME (3 A 10): '
025000         ACCEPT WRK-N
025100         IF WRK-N LESS 3 OR WRK-N GREATER 10
025200             MOVE 'TAMANHO DE TIME INFORMADO FORA DA FAIXA'
025300                                   TO WRK-MSG-ERRO-LOTE
025400             PERFORM 9999-TRATA-ERRO-FATAL
025500         END-IF
025600     ELSE
025700         MOVE WRK-N-LEMBRADO       TO WRK-N
025800     END-IF.
025900
026000     PERFORM 0120-CARREGAR-FILA.
026100
026200     CLOSE FILAESP.
026300
026400     IF WRK-QTD-FILA LESS WRK-N
026500         MOVE WRK-ERRO-FILA-CURTA TO WRK-MSG-ERRO-LOTE
026600         PERFORM 9999-TRATA-ERRO-FATAL
026700     END-IF.
026800
026900 0100-INICIAR-FIM.                         EXIT.
027000
027100*-----------------------------------------------------------------
027200 0120-CARREGAR-FILA                        SECTION.
027300*-----------------------------------------------------------------
027400
027500     READ FILAESP
027600         AT END MOVE 10 TO FS-FILAESP
027700     END-READ.
027800
027900     PERFORM 0125-CARREGAR-UM-DA-FILA
028000         UNTIL FS-FILAESP EQUAL 10.
028100
028200 0120-CARREGAR-FILA-FIM.                   EXIT.
028300
028400      *-----------------------------------------------------------------
028500       0125-CARREGAR-UM-DA-FILA                   SECTION.
028600      *-----------------------------------------------------------------
028700
028800           ADD 1                         TO WRK-QTD-FILA.
028900           SET IDX-FL                    TO WRK-QTD-FILA.
029000           MOVE FILA-ID                  TO FL-ID (IDX-FL).
029100           MOVE FILA-NAME                TO FL-NAME (IDX-FL).
029200           MOVE FILA-EMAIL               TO FL-EMAIL (IDX-FL).
029300           MOVE FILA-GAME                TO FL-GAME (IDX-FL).
029400           MOVE FILA-SKILL               TO FL-SKILL (IDX-FL).
029500           MOVE FILA-ROLE                TO FL-ROLE (IDX-FL).
029600           MOVE FILA-PSCORE              TO FL-PSCORE (IDX-FL).
029700           MOVE FILA-PTYPE               TO FL-PTYPE (IDX-FL).
029800           MOVE 'N'                      TO FL-REMOVIDO (IDX-FL).
029900
030000           READ FILAESP
030100               AT END MOVE 10 TO FS-FILAESP
030200           END-READ.
030300
030400       0125-CARREGAR-UM-DA-FILA-FIM.               EXIT.
030500
030600*-----------------------------------------------------------------
030700 0200-FORMAR-TIME-RELAXADO                 SECTION.
030800*-----------------------------------------------------------------
030900*    MONTA UM UNICO TIME RELAXADO: O PRIMEIRO LIDER, O PRIMEIRO
031000*    PENSADOR E OS PRIMEIROS (N-2) "OUTROS" (EQUILIBRADO OU SEM
031100*    CLASSE) NA ORDEM EM QUE APARECEM NA FILA DE ESPERA.
031200*-----------------------------------------------------------------
031300
031400     PERFORM 0210-LOCALIZAR-LIDER-PENSADOR.
031500
031600     IF WRK-PARAR-LOTE NOT EQUAL 'S'
031700         PERFORM 0220-CONTAR-OUTROS
031800     END-IF.
031900
032000     IF WRK-PARAR-LOTE NOT EQUAL 'S'
032100         PERFORM 0230-MONTAR-TIME-RELAXADO
032200     END-IF.
032300
032400 0200-FORMAR-TIME-RELAXADO-FIM.             EXIT.
032500
032600*-----------------------------------------------------------------
032700 0210-LOCALIZAR-LIDER-PENSADOR              SECTION.
032800*-----------------------------------------------------------------
032900
033000     MOVE ZERO                    TO WRK-IDX-LIDER.
033100     MOVE ZERO                    TO WRK-IDX-PENSADOR.
033200     MOVE 1                       TO WRK-SUB.
033300
033400     PERFORM 0215-TESTAR-UM-DA-FILA
033500         UNTIL WRK-SUB GREATER WRK-QTD-FILA.
033600
033700     IF WRK-IDX-LIDER EQUAL ZERO OR WRK-IDX-PENSADOR EQUAL ZERO
033800         MOVE 'FILA DE ESPERA SEM LIDER OU SEM PENSADOR'
033900                                   TO WRK-MSG-ERRO-LOTE
034000         DISPLAY WRK-MSG-ERRO-LOTE
034100         MOVE 'S'                  TO WRK-PARAR-LOTE
034200     END-IF.
034300
034400 0210-LOCALIZAR-LIDER-PENSADOR-FIM.          EXIT.
034500
034600      *-----------------------------------------------------------------
034700       0215-TESTAR-UM-DA-FILA                     SECTION.
034800      *-----------------------------------------------------------------
034900
035000           SET IDX-FL                    TO WRK-SUB.
035100
035200           IF WRK-IDX-LIDER EQUAL ZERO
035300               AND FL-PTYPE (IDX-FL) EQUAL 'LEADER'
035400               MOVE WRK-SUB               TO WRK-IDX-LIDER
035500           END-IF.
035600
035700           IF WRK-IDX-PENSADOR EQUAL ZERO
035800               AND FL-PTYPE (IDX-FL) EQUAL 'THINKER'
035900               MOVE WRK-SUB               TO WRK-IDX-PENSADOR
036000           END-IF.
036100
036200           ADD 1                          TO WRK-SUB.
036300
036400       0215-TESTAR-UM-DA-FILA-FIM.                 EXIT.
036500
036600*-----------------------------------------------------------------
036700 0220-CONTAR-OUTROS                         SECTION.
036800*-----------------------------------------------------------------
036900
037000     MOVE ZERO                    TO WRK-QTD-OUTROS.
037100     MOVE 1                       TO WRK-SUB.
037200
037300     PERFORM 0225-CONTAR-UM-DA-FILA
037400         UNTIL WRK-SUB GREATER WRK-QTD-FILA.
037500
037600     IF WRK-QTD-OUTROS LESS (WRK-N - 2)
037700         MOVE 'FILA DE ESPERA SEM OUTROS SUFICIENTES (N-2)'
037800                                   TO WRK-MSG-ERRO-LOTE
037900         DISPLAY WRK-MSG-ERRO-LOTE
038000         MOVE 'S'                  TO WRK-PARAR-LOTE
038100     END-IF.
038200
038300 0220-CONTAR-OUTROS-FIM.                     EXIT.
038400
038500      *-----------------------------------------------------------------
038600       0225-CONTAR-UM-DA-FILA                     SECTION.
038700      *-----------------------------------------------------------------
038800
038900           SET IDX-FL                    TO WRK-SUB.
039000
039100           IF FL-PTYPE (IDX-FL) EQUAL 'BALANCED'
039200               OR FL-PTYPE (IDX-FL) EQUAL 'UNCLASSIFIED'
039300               ADD 1                      TO WRK-QTD-OUTROS
039400           END-IF.
039500
039600           ADD 1                          TO WRK-SUB.
039700
039800       0225-CONTAR-UM-DA-FILA-FIM.                 EXIT.
039900
040000*-----------------------------------------------------------------
040100 0230-MONTAR-TIME-RELAXADO                  SECTION.
040200*-----------------------------------------------------------------
040300
040400     SET IDX-FL                    TO WRK-IDX-LIDER.
040500     MOVE 'S'                      TO FL-REMOVIDO (IDX-FL).
040600
040700     SET IDX-FL                    TO WRK-IDX-PENSADOR.
040800     MOVE 'S'                      TO FL-REMOVIDO (IDX-FL).
040900
041000     MOVE ZERO                    TO WRK-QTD-OUTROS-PEGOS.
041100     MOVE 1                       TO WRK-SUB.
041200
041300     PERFORM 0235-MARCAR-UM-OUTRO
041400         UNTIL WRK-QTD-OUTROS-PEGOS EQUAL (WRK-N - 2)
041500            OR WRK-SUB GREATER WRK-QTD-FILA.
041600
041700 0230-MONTAR-TIME-RELAXADO-FIM.              EXIT.
041800
041900*-----------------------------------------------------------------
042000 0235-MARCAR-UM-OUTRO                       SECTION.
042100*-----------------------------------------------------------------
042200
042300     SET IDX-FL                    TO WRK-SUB.
042400
042500     IF FL-REMOVIDO (IDX-FL) EQUAL 'N'
042600         AND (FL-PTYPE (IDX-FL) EQUAL 'BALANCED'
042700              OR FL-PTYPE (IDX-FL) EQUAL 'UNCLASSIFIED')
042800         MOVE 'S'                  TO FL-REMOVIDO (IDX-FL)
042900         ADD 1                     TO WRK-QTD-OUTROS-PEGOS
043000     END-IF.
043100
043200     ADD 1                         TO WRK-SUB.
043300
043400 0235-MARCAR-UM-OUTRO-FIM.                   EXIT.
043500
043600*-----------------------------------------------------------------
043700 0300-FINALIZAR                             SECTION.
043800*-----------------------------------------------------------------
043900*    REGRAVA O ARQUIVO EQUIPES (TIMES ANTIGOS + O TIME RELAXADO)
044000*    E REGRAVA A FILA DE ESPERA SEM OS MEMBROS QUE SAIRAM.
044100*-----------------------------------------------------------------
044200
044300     PERFORM 0310-DESCOBRIR-MAIOR-SEQ-TIME.
044400     PERFORM 0320-REGRAVAR-EQUIPES.
044500     PERFORM 0330-REGRAVAR-FILA-ESPERA.
044600
044700     DISPLAY WRK-LINHA.
044800     DISPLAY 'TMFORM2 - TIME RELAXADO FORMADO: ' WRK-NOVO-TEAM-ID.
044900     DISPLAY 'TAMANHO DO TIME............: ' WRK-N.
045000     DISPLAY 'RESTAM NA FILA DE ESPERA....: '
045100              WRK-QTD-FILA.
045200     DISPLAY WRK-LINHA.
045300     DISPLAY WRK-FIM-PRG.
045400
045500 0300-FINALIZAR-FIM.                        EXIT.
045600
045700*-----------------------------------------------------------------
045800 0310-DESCOBRIR-MAIOR-SEQ-TIME               SECTION.
045900*-----------------------------------------------------------------
046000*    VARRE O ARQUIVO EQUIPES ANTIGO SOMENTE PARA ACHAR O MAIOR
046100*    NUMERO SEQUENCIAL DE TIME JA USADO (TMALT-NUMERO-TIME).
046200*-----------------------------------------------------------------
046300
046400     MOVE ZERO                     TO WRK-MAIOR-SEQ-TIME.
046500
046600     OPEN INPUT EQUIPES.
046700     IF FS-EQUIPES NOT EQUAL 00
046800         MOVE WRK-ERRO-ABERTURA     TO WRK-MSG-ERRO-LOTE
046900         PERFORM 9999-TRATA-ERRO-FATAL
047000     END-IF.
047100
047200     READ EQUIPES.
047300     READ EQUIPES
047400         AT END MOVE 10 TO FS-EQUIPES
047500     END-READ.
047600
047700     PERFORM 0315-TESTAR-UM-SEQ-TIME
047800         UNTIL FS-EQUIPES EQUAL 10.
047900
048000     CLOSE EQUIPES.
048100
048200     ADD 1                          TO WRK-MAIOR-SEQ-TIME
048300         GIVING WRK-NOVO-SEQ-TIME.
048400
048500     MOVE WRK-NOVO-SEQ-TIME         TO WRK-SEQ-TIME-LIDO.
048600     MOVE SPACES                    TO WRK-NOVO-TEAM-ID.
048700     STRING 'T' DELIMITED BY SIZE
048800            WRK-SEQ-TIME-LIDO DELIMITED BY SIZE
048900            INTO WRK-NOVO-TEAM-ID.
049000
049100 0310-DESCOBRIR-MAIOR-SEQ-TIME-FIM.           EXIT.
049200
049300      *-----------------------------------------------------------------
049400       0315-TESTAR-UM-SEQ-TIME                      SECTION.
049500      *-----------------------------------------------------------------
049600
049700           MOVE TMALT-NUMERO-TIME     TO WRK-SEQ-TIME-LIDO.
049800
049900           IF WRK-SEQ-TIME-LIDO GREATER WRK-MAIOR-SEQ-TIME
050000               MOVE WRK-SEQ-TIME-LIDO  TO WRK-MAIOR-SEQ-TIME
050100           END-IF.
050200
050300           READ EQUIPES
050400               AT END MOVE 10 TO FS-EQUIPES
050500           END-READ.
050600
050700       0315-TESTAR-UM-SEQ-TIME-FIM.                  EXIT.
050800
050900*-----------------------------------------------------------------
051000 0320-REGRAVAR-EQUIPES                        SECTION.
051100*-----------------------------------------------------------------
051200*    COPIA TODOS OS TIMES ANTIGOS PARA EQUIPEST E ACRESCENTA OS
051300*    INTEGRANTES DO TIME RELAXADO NO FINAL.
051400*-----------------------------------------------------------------
051500
051600     OPEN INPUT EQUIPES.
051700     OPEN OUTPUT EQUIPEST.
051800     IF FS-EQUIPES NOT EQUAL 00 OR FS-EQUIPEST NOT EQUAL 00
051900         MOVE WRK-ERRO-ABERTURA     TO WRK-MSG-ERRO-LOTE
052000         PERFORM 9999-TRATA-ERRO-FATAL
052100     END-IF.
052200
052300     READ EQUIPES.
052400     MOVE HDR-EQUIPE                TO REG-EQUIPET.
052500     WRITE REG-EQUIPET.
052600
052700     READ EQUIPES
052800         AT END MOVE 10 TO FS-EQUIPES
052900     END-READ.
053000
053100     PERFORM 0322-COPIAR-UM-INTEGRANTE-ANTIGO
053200         UNTIL FS-EQUIPES EQUAL 10.
053300
053400     CLOSE EQUIPES.
053500
053600     MOVE 1                         TO WRK-SUB.
053700     PERFORM 0325-GRAVAR-UM-INTEGRANTE-NOVO
053800         UNTIL WRK-SUB GREATER WRK-QTD-FILA.
053900
054000     CLOSE EQUIPEST.
054100
054200 0320-REGRAVAR-EQUIPES-FIM.                   EXIT.
054300
054400      *-----------------------------------------------------------------
054500       0322-COPIAR-UM-INTEGRANTE-ANTIGO              SECTION.
054600      *-----------------------------------------------------------------
054700
054800           MOVE TM-TEAM-ID            TO TMN-TEAM-ID.
054900           MOVE TM-TEAM-SIZE          TO TMN-TEAM-SIZE.
055000           MOVE TM-MEMBER-ID          TO TMN-MEMBER-ID.
055100           MOVE TM-NAME               TO TMN-NAME.
055200           MOVE TM-GAME               TO TMN-GAME.
055300           MOVE TM-ROLE               TO TMN-ROLE.
055400           MOVE TM-SKILL              TO TMN-SKILL.
055500           MOVE TM-PTYPE              TO TMN-PTYPE.
055600
055700           WRITE REG-EQUIPET.
055800
055900           READ EQUIPES
056000               AT END MOVE 10 TO FS-EQUIPES
056100           END-READ.
056200
056300       0322-COPIAR-UM-INTEGRANTE-ANTIGO-FIM.          EXIT.
056400
056500*-----------------------------------------------------------------
056600 0325-GRAVAR-UM-INTEGRANTE-NOVO               SECTION.
056700*-----------------------------------------------------------------
056800*    PERCORRE A TABELA DA FILA E GRAVA SOMENTE OS MARCADOS NESTA
056900*    RODADA (FL-REMOVIDO = 'S').
057000*-----------------------------------------------------------------
057100
057200     SET IDX-FL                     TO WRK-SUB.
057300
057400     IF FL-REMOVIDO (IDX-FL) EQUAL 'S'
057500         MOVE WRK-NOVO-TEAM-ID       TO TMN-TEAM-ID
057600         MOVE WRK-N                  TO TMN-TEAM-SIZE
057700         MOVE FL-ID (IDX-FL)         TO TMN-MEMBER-ID
057800         MOVE FL-NAME (IDX-FL)       TO TMN-NAME
057900         MOVE FL-GAME (IDX-FL)       TO TMN-GAME
058000         MOVE FL-ROLE (IDX-FL)       TO TMN-ROLE
058100         MOVE FL-SKILL (IDX-FL)      TO TMN-SKILL
058200         MOVE FL-PTYPE (IDX-FL)      TO TMN-PTYPE
058300         WRITE REG-EQUIPET
058400     END-IF.
058500
058600     ADD 1                           TO WRK-SUB.
058700
058800 0325-GRAVAR-UM-INTEGRANTE-NOVO-FIM.          EXIT.
058900
059000*-----------------------------------------------------------------
059100 0330-REGRAVAR-FILA-ESPERA                    SECTION.
059200*-----------------------------------------------------------------
059300*    GRAVA EM FILAESPN O CABECALHO (COM O MESMO N LEMBRADO) E OS
059400*    REGISTROS DA FILA QUE NAO ENTRARAM NO TIME RELAXADO.
059500*-----------------------------------------------------------------
059600
059700     OPEN OUTPUT FILAESPN.
059800     IF FS-FILAESPN NOT EQUAL 00
059900         MOVE WRK-ERRO-ABERTURA      TO WRK-MSG-ERRO-LOTE
060000         PERFORM 9999-TRATA-ERRO-FATAL
060100     END-IF.
060200
060300     MOVE SPACES                     TO REG-FILN.
060400     MOVE 'FILA DE ESPERA - PARTICIPANTES NAO FORMADOS'
060500                                      TO FILN-ID.
060600     WRITE REG-FILN.
060700
060800     MOVE WRK-QTD-FILA               TO WRK-QTD-FILA-TOTAL.
060900     MOVE ZERO                       TO WRK-QTD-FILA.
061000     MOVE 1                          TO WRK-SUB.
061100     PERFORM 0335-REGRAVAR-UM-DA-FILA
061200         UNTIL WRK-SUB GREATER WRK-QTD-FILA-TOTAL.
061300
061400     CLOSE FILAESPN.
061500
061600 0330-REGRAVAR-FILA-ESPERA-FIM.                EXIT.
061700
061800*-----------------------------------------------------------------
061900 0335-REGRAVAR-UM-DA-FILA                      SECTION.
062000*-----------------------------------------------------------------
062100
062200     SET IDX-FL                      TO WRK-SUB.
062300
062400     IF FL-REMOVIDO (IDX-FL) EQUAL 'N'
062500         MOVE FL-ID (IDX-FL)         TO FILN-ID
062600         MOVE FL-NAME (IDX-FL)       TO FILN-NAME
062700         MOVE FL-EMAIL (IDX-FL)      TO FILN-EMAIL
062800         MOVE FL-GAME (IDX-FL)       TO FILN-GAME
062900         MOVE FL-SKILL (IDX-FL)      TO FILN-SKILL
063000         MOVE FL-ROLE (IDX-FL)       TO FILN-ROLE
063100         MOVE FL-PSCORE (IDX-FL)     TO FILN-PSCORE
063200         MOVE FL-PTYPE (IDX-FL)      TO FILN-PTYPE
063300         WRITE REG-FILN
063400         ADD 1                       TO WRK-QTD-FILA
063500     END-IF.
063600
063700     ADD 1                           TO WRK-SUB.
063800
063900 0335-REGRAVAR-UM-DA-FILA-FIM.                 EXIT.
064000
064100*-----------------------------------------------------------------
064200 9999-TRATA-ERRO-FATAL                         SECTION.
064300*-----------------------------------------------------------------
064400
064500     DISPLAY '***** TMFORM2 - ERRO FATAL *****'.
064600     DISPLAY WRK-MSG-ERRO-LOTE.
064700     GOBACK.
064800
064900 9999-TRATA-ERRO-FATAL-FIM.                    EXIT.
065000*-----------------------------------------------------------------
