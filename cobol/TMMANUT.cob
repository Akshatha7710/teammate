000100 IDENTIFICATION                            DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                               TMMANUT.
000400 AUTHOR.                                   WELLINGTON SOARES
000500                                             CORDEIRO.
000600 INSTALLATION.                             FOURSYS.
000700 DATE-WRITTEN.                             12/07/1989.
000800 DATE-COMPILED.
000900 SECURITY.                                  CONFIDENCIAL - USO
001000                                             INTERNO FOURSYS.
001100*-----------------------------------------------------------------
001200* PROGRAMA   : TMMANUT
001300* OBJETIVO...: MANUTENCAO (EDICAO OU EXCLUSAO) DE REGISTROS DO
001400*              CADASTRO MESTRE DE PARTICIPANTES, A PARTIR DE UM
001500*              LOTE DE TRANSACOES (#BOOKMANUT).  CAMPO EM
001600*              BRANCO/INVALIDO NA TRANSACAO MANTEM O VALOR
001700*              ANTERIOR DO PARTICIPANTE.
001800*-----------------------------------------------------------------
001900* ARQUIVOS   :            TIPO:                INCLUDE/BOOK:
002000*  PARTIC                 INPUT                #BOOKPART
002100*  MANUT                  INPUT                #BOOKMANUT
002200*  PARTNOVO               OUTPUT               (LOCAL)
002300*-----------------------------------------------------------------
002400* MODULOS....:
002500*-----------------------------------------------------------------
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800* 12/07/1989 WSC  ----     PROGRAMA ESCRITO A PARTIR DO MODELO        ORIG
002900*                          DE GRAVACAO DE REGISTRO JA USADO NA
003000*                          CASA, ADAPTADO PARA EDITAR/EXCLUIR
003100*                          PARTICIPANTES EM LOTE.
003200* 30/09/2014 IVS  CHG-244  LOTE DE TRANSACOES PASSOU A VIR DO      CHG-244
003300*                          ARQUIVO MANUT (#BOOKMANUT), EM VEZ DE
003400*                          UM UNICO REGISTRO FIXO NO PROGRAMA.
003500* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - ARQUIVOS SEM        Y2K-009
003600*                          CAMPO DE DATA, SEM IMPACTO.
003700* 17/01/2016 IVS  CHG-282  CAMPO EM BRANCO OU FORA DA FAIXA NA     CHG-282
003800*                          TRANSACAO PASSOU A MANTER O VALOR
003900*                          ANTERIOR DO PARTICIPANTE, EM VEZ DE
004000*                          GRAVAR O CAMPO EM BRANCO.
004100* 09/02/2022 MHM  CHG-358  INCLUIDA CONTAGEM DE EDICOES E          CHG-358
004200*                          EXCLUSOES NO RODAPE DO RELATORIO.
004300*=================================================================
004400
004500
004600*=================================================================
004700 ENVIRONMENT                               DIVISION.
004800*=================================================================
004900
005000 CONFIGURATION                             SECTION.
005100
005200 SPECIAL-NAMES.
005300     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
005600            OFF STATUS IS SW-DEBUG-INATIVO.
005700
005800 INPUT-OUTPUT                              SECTION.
005900 FILE-CONTROL.
006000     SELECT PARTIC   ASSIGN TO "PARTIC"
006100         FILE STATUS IS FS-PARTIC.
006200     SELECT MANUT    ASSIGN TO "MANUT"
006300         FILE STATUS IS FS-MANUT.
006400     SELECT PARTNOVO ASSIGN TO "PARTNOVO"
006500         FILE STATUS IS FS-PARTNOVO.
006600
006700*=================================================================
006800 DATA                                      DIVISION.
006900*=================================================================
007000
007100 FILE                                      SECTION.
007200
007300*----------------------------------------------------------------*
007400*     INPUT - CADASTRO MESTRE DE PARTICIPANTES.  LRECL = 130
007500*----------------------------------------------------------------*
007600 FD  PARTIC.
007700     COPY "#BOOKPART".
007800
007900*----------------------------------------------------------------*
008000*     INPUT - LOTE DE TRANSACOES DE MANUTENCAO.  LRECL = 120
008100*----------------------------------------------------------------*
008200 FD  MANUT.
008300     COPY "#BOOKMANUT".
008400*-----------------------------------------------------------------
008500*    REGISTRO ALTERNATIVO - SEPARA A LETRA "P" DO ID DA TRANSACAO
008600*    DE MANUTENCAO, SO PARA CONFERENCIA DE SUPORTE.
008700*-----------------------------------------------------------------
008800 01  REG-MANUT-ALT REDEFINES REG-MANUT.
008900     05  RMALT-LETRA-INICIAL       PIC X(01).
009000     05  RMALT-DIGITOS-ID          PIC X(07).
009100     05  FILLER                    PIC X(112).
009200
009300*----------------------------------------------------------------*
009400*     OUTPUT - CADASTRO MESTRE REGRAVADO.  LRECL = 130
009500*----------------------------------------------------------------*
009600 FD  PARTNOVO.
009700 01  REG-PARTNOVO.
009800     05  PNOVO-ID                  PIC X(08).
009900     05  PNOVO-NAME                PIC X(30).
010000     05  PNOVO-EMAIL               PIC X(40).
010100     05  PNOVO-GAME                PIC X(12).
010200     05  PNOVO-SKILL               PIC 9(03).
010300     05  PNOVO-ROLE                PIC X(12).
010400     05  PNOVO-PSCORE              PIC 9(03).
010500     05  PNOVO-PTYPE               PIC X(12).
010600     05  FILLER                    PIC X(10).
010700*-----------------------------------------------------------------
010800*    REGISTRO ALTERNATIVO - SEPARA A LETRA "P" DO ID REGRAVADO,
010900*    USADO SO PARA CONFERENCIAS DE SUPORTE.
011000*-----------------------------------------------------------------
011100 01  REG-PARTNOVO-ALT REDEFINES REG-PARTNOVO.
011200     05  PNALT-LETRA-INICIAL       PIC X(01).
011300     05  PNALT-DIGITOS-ID          PIC X(07).
011400     05  FILLER                    PIC X(122).
011500
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE                           SECTION.
011800*-----------------------------------------------------------------
011900
012000*-----------------------------------------------------------------
012100 01  FILLER                        PIC X(050)         VALUE
012200     '***** INICIO DA WORKING TMMANUT *****'.
012300*-----------------------------------------------------------------
012400 01  FS-PARTIC                     PIC 9(002)         VALUE ZEROS.
012500 01  FS-MANUT                      PIC 9(002)         VALUE ZEROS.
012600 01  FS-PARTNOVO                   PIC 9(002)         VALUE ZEROS.
012700
012800*-----------------------------------------------------------------
012900*    CADASTRO MESTRE CARREGADO PARA A MEMORIA (MAXIMO 600).
013000*-----------------------------------------------------------------
013100 01  TAB-PARTIC.
013200     05  TAB-PT                    OCCURS 600 TIMES
013300                                    INDEXED BY IDX-PT.
013400         10  PT-ID                 PIC X(08).
013500         10  PT-NAME               PIC X(30).
013600         10  PT-EMAIL              PIC X(40).
013700         10  PT-GAME               PIC X(12).
013800         10  PT-SKILL              PIC 9(03).
013900         10  PT-ROLE               PIC X(12).
014000         10  PT-PSCORE             PIC 9(03).
014100         10  PT-PTYPE              PIC X(12).
014200         10  PT-EXCLUIDO           PIC X(01).
014300
014400 01  WRK-QTD-PARTIC                PIC 9(04) COMP     VALUE ZEROS.
014500
014600 01  WRK-ID-PROCURADO-MAIUS        PIC X(08)          VALUE SPACES.
014700
014800      *-----------------------------------------------------------------
014900      *    REGISTRO ALTERNATIVO - ISOLA A LETRA "P" DO ID JA CONVERTIDO
015000      *    PARA MAIUSCULAS, SO PARA CONFERENCIA DE SUPORTE.
015100      *-----------------------------------------------------------------
015200       01  WRK-ID-PROCURADO-MAIUS-ALT REDEFINES WRK-ID-PROCURADO-MAIUS.
015300           05  WIMALT-LETRA-INICIAL      PIC X(01).
015400           05  WIMALT-DIGITOS            PIC X(07).
015500
015600 01  WRK-IDX-ACHADO                PIC 9(04) COMP      VALUE ZEROS.
015700 01  WRK-SUB                       PIC 9(04) COMP      VALUE ZEROS.
015800 01  WRK-SKILL-NUM                 PIC 9(02)           VALUE ZEROS.
015900 01  WRK-PSCORE-NUM                PIC 9(03)           VALUE ZEROS.
016000 01  WRK-ROLE-VALIDO               PIC X(01)           VALUE 'N'.
016100
016200 01  WRK-QTD-EDICOES                PIC 9(04) COMP     VALUE ZEROS.
016300 01  WRK-QTD-EXCLUSOES              PIC 9(04) COMP     VALUE ZEROS.
016400 01  WRK-QTD-NAO-ACHADOS            PIC 9(04) COMP     VALUE ZEROS.
016500
016600*-----------------------------------------------------------------
016700 COPY "#BOOKDOM".
016800
016900 COPY "#BOOKTMSG".
017000
017100*-----------------------------------------------------------------
017200 01  FILLER                        PIC X(050)         VALUE
017300     '***** FIM DA WORKING TMMANUT *****'.
017400*-----------------------------------------------------------------
017500
017600*=================================================================
017700 PROCEDURE                                 DIVISION.
017800*=================================================================
017900
018000 0000-PRINCIPAL                            SECTION.
018100
018200     PERFORM 0100-INICIAR.
018300     PERFORM 0200-PROCESSAR-LOTE.
018400     PERFORM 0300-REGRAVAR-MESTRE.
018500
018600     STOP RUN.
018700
018800 0000-PRINCIPAL-FIM.                        EXIT.
018900
019000*-----------------------------------------------------------------
019100 0100-INICIAR                              SECTION.
019200*-----------------------------------------------------------------
019300*    CARREGA O CADASTRO MESTRE E O LOTE DE TRANSACOES PARA
019400*    A MEMORIA.
019500*-----------------------------------------------------------------
019600
019700     OPEN INPUT PARTIC.
019800     IF FS-PARTIC NOT EQUAL 00
019900         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-LOTE
020000         PERFORM 9999-TRATA-ERRO-FATAL
020100     END-IF.
020200
020300     READ PARTIC.
020400     PERFORM 0110-CARREGAR-PARTIC.
020500
020600     CLOSE PARTIC.
020700
020800     OPEN INPUT MANUT.
020900     IF FS-MANUT NOT EQUAL 00
021000         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-LOTE
021100         PERFORM 9999-TRATA-ERRO-FATAL
021200     END-IF.
021300
021400 0100-INICIAR-FIM.                          EXIT.
021500
021600*-----------------------------------------------------------------
021700 0110-CARREGAR-PARTIC                       SECTION.
021800*-----------------------------------------------------------------
021900
022000     READ PARTIC
022100         AT END MOVE 10 TO FS-PARTIC
022200     END-READ.
022300
022400     PERFORM 0112-CARREGAR-UM-PARTICIPANTE
022500         UNTIL FS-PARTIC EQUAL 10.
022600
022700 0110-CARREGAR-PARTIC-FIM.                   EXIT.
022800
022900      *-----------------------------------------------------------------
023000       0112-CARREGAR-UM-PARTICIPANTE                SECTION.
023100      *-----------------------------------------------------------------
023200
023300           ADD 1                      TO WRK-QTD-PARTIC.
023400           SET IDX-PT                 TO WRK-QTD-PARTIC.
023500           MOVE PART-ID               TO PT-ID (IDX-PT).
023600           MOVE PART-NAME             TO PT-NAME (IDX-PT).
023700           MOVE PART-EMAIL            TO PT-EMAIL (IDX-PT).
023800           MOVE PART-GAME             TO PT-GAME (IDX-PT).
023900           MOVE PART-SKILL            TO PT-SKILL (IDX-PT).
024000           MOVE PART-ROLE             TO PT-ROLE (IDX-PT).
024100           MOVE PART-PSCORE           TO PT-PSCORE (IDX-PT).
024200           MOVE PART-PTYPE            TO PT-PTYPE (IDX-PT).
024300           MOVE 'N'                   TO PT-EXCLUIDO (IDX-PT).
024400
024500           READ PARTIC
024600               AT END MOVE 10 TO FS-PARTIC
024700           END-READ.
024800
024900       0112-CARREGAR-UM-PARTICIPANTE-FIM.            EXIT.
025000
025100*-----------------------------------------------------------------
025200 0200-PROCESSAR-LOTE                         SECTION.
025300*-----------------------------------------------------------------
025400*    LE CADA TRANSACAO DO LOTE E APLICA A EDICAO OU A EXCLUSAO.
025500*-----------------------------------------------------------------
025600
025700     READ MANUT
025800         AT END MOVE 10 TO FS-MANUT
025900     END-READ.
026000
026100     PERFORM 0210-PROCESSAR-UMA-TRANSACAO
026200         UNTIL FS-MANUT EQUAL 10.
026300
026400     CLOSE MANUT.
026500
026600 0200-PROCESSAR-LOTE-FIM.                    EXIT.
026700
026800*-----------------------------------------------------------------
026900 0210-PROCESSAR-UMA-TRANSACAO                SECTION.
027000*-----------------------------------------------------------------
027100
027200     MOVE MANUT-ID                  TO WRK-ID-PROCURADO-MAIUS.
027300     INSPECT WRK-ID-PROCURADO-MAIUS
027400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
027500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027600
027700     PERFORM 0220-LOCALIZAR-PARTICIPANTE.
027800
027900     IF WRK-IDX-ACHADO EQUAL ZERO
028000         ADD 1                       TO WRK-QTD-NAO-ACHADOS
028100         DISPLAY WRK-ID-NAO-ENCONTRADO ': ' WRK-ID-PROCURADO-MAIUS
028200     ELSE
028300         IF MANUT-E-EDICAO
028400             SET IDX-PT              TO WRK-IDX-ACHADO
028500             PERFORM 0230-APLICAR-EDICAO
028600             ADD 1                   TO WRK-QTD-EDICOES
028700         ELSE
028800             IF MANUT-E-EXCLUSAO
028900                 SET IDX-PT          TO WRK-IDX-ACHADO
029000                 MOVE 'S'            TO PT-EXCLUIDO (IDX-PT)
029100                 ADD 1               TO WRK-QTD-EXCLUSOES
029200             END-IF
029300         END-IF
029400     END-IF.
029500
029600     READ MANUT
029700         AT END MOVE 10 TO FS-MANUT
029800     END-READ.
029900
030000 0210-PROCESSAR-UMA-TRANSACAO-FIM.            EXIT.
030100
030200*-----------------------------------------------------------------
030300 0220-LOCALIZAR-PARTICIPANTE                 SECTION.
030400*-----------------------------------------------------------------
030500
030600     MOVE ZERO                      TO WRK-IDX-ACHADO.
030700     MOVE 1                         TO WRK-SUB.
030800
030900     PERFORM 0225-COMPARAR-UM-PARTIC
031000         UNTIL WRK-SUB GREATER WRK-QTD-PARTIC
031100            OR WRK-IDX-ACHADO NOT EQUAL ZERO.
031200
031300 0220-LOCALIZAR-PARTICIPANTE-FIM.              EXIT.
031400
031500*-----------------------------------------------------------------
031600 0225-COMPARAR-UM-PARTIC                       SECTION.
031700*-----------------------------------------------------------------
031800
031900     SET IDX-PT                      TO WRK-SUB.
032000
032100     IF PT-ID (IDX-PT) EQUAL WRK-ID-PROCURADO-MAIUS
032200         AND PT-EXCLUIDO (IDX-PT) EQUAL 'N'
032300         MOVE WRK-SUB                TO WRK-IDX-ACHADO
032400     END-IF.
032500
032600     ADD 1                           TO WRK-SUB.
032700
032800 0225-COMPARAR-UM-PARTIC-FIM.                  EXIT.
032900
033000*-----------------------------------------------------------------
033100 0230-APLICAR-EDICAO                           SECTION.
033200*-----------------------------------------------------------------
033300*    SOMENTE SUBSTITUI O CAMPO QUANDO A TRANSACAO TRAZ UM VALOR
033400*    PREENCHIDO E VALIDO; CAMPO EM BRANCO OU INVALIDO MANTEM O
033500*    VALOR ANTERIOR DO PARTICIPANTE (CHG-282).
033600*-----------------------------------------------------------------
033700
033800     IF MANUT-NAME NOT EQUAL SPACES
033900         MOVE MANUT-NAME             TO PT-NAME (IDX-PT)
034000     END-IF.
034100
034200     IF MANUT-EMAIL NOT EQUAL SPACES
034300         MOVE MANUT-EMAIL            TO PT-EMAIL (IDX-PT)
034400     END-IF.
034500
034600     IF MANUT-GAME NOT EQUAL SPACES
034700         MOVE MANUT-GAME             TO PT-GAME (IDX-PT)
034800     END-IF.
034900
035000     IF MANUT-SKILL NOT EQUAL SPACES
035100         AND MANUT-SKILL NUMERIC
035200         MOVE MANUT-SKILL            TO WRK-SKILL-NUM
035300         IF WRK-SKILL-NUM GREATER OR EQUAL 1
035400             AND WRK-SKILL-NUM LESS OR EQUAL 10
035500             COMPUTE PT-SKILL (IDX-PT) = WRK-SKILL-NUM * 10
035600         END-IF
035700     END-IF.
035800
035900     IF MANUT-ROLE NOT EQUAL SPACES
036000         PERFORM 0235-VALIDAR-ROLE-NOVA
036100         IF WRK-ROLE-VALIDO EQUAL 'S'
036200             MOVE MANUT-ROLE          TO PT-ROLE (IDX-PT)
036300         END-IF
036400     END-IF.
036500
036600     IF MANUT-PSCORE NOT EQUAL SPACES
036700         AND MANUT-PSCORE NUMERIC
036800         MOVE MANUT-PSCORE            TO WRK-PSCORE-NUM
036900         MOVE WRK-PSCORE-NUM          TO PT-PSCORE (IDX-PT)
037000     END-IF.
037100
037200 0230-APLICAR-EDICAO-FIM.                       EXIT.
037300
037400*-----------------------------------------------------------------
037500 0235-VALIDAR-ROLE-NOVA                         SECTION.
037600*-----------------------------------------------------------------
037700
037800     MOVE 'N'                        TO WRK-ROLE-VALIDO.
037900     MOVE 'N'                        TO DOM-ACHOU.
038000     MOVE 1                          TO DOM-IDX.
038100
038200     PERFORM 0237-COMPARAR-PAPEL
038300         UNTIL DOM-IDX GREATER 5
038400            OR DOM-ACHOU EQUAL 'S'.
038500
038600     IF DOM-ACHOU EQUAL 'S'
038700         MOVE 'S'                    TO WRK-ROLE-VALIDO
038800     END-IF.
038900
039000 0235-VALIDAR-ROLE-NOVA-FIM.                    EXIT.
039100
039200*-----------------------------------------------------------------
039300 0237-COMPARAR-PAPEL                            SECTION.
039400*-----------------------------------------------------------------
039500
039600     IF MANUT-ROLE EQUAL DOM-PAPEL (DOM-IDX)
039700         MOVE 'S'                    TO DOM-ACHOU
039800     END-IF.
039900
040000     ADD 1                           TO DOM-IDX.
040100
040200 0237-COMPARAR-PAPEL-FIM.                       EXIT.
040300
040400*-----------------------------------------------------------------
040500 0300-REGRAVAR-MESTRE                           SECTION.
040600*-----------------------------------------------------------------
040700*    REGRAVA O CADASTRO INTEIRO (CABECALHO + UM REGISTRO POR
040800*    PARTICIPANTE NAO EXCLUIDO) EM PARTNOVO.
040900*-----------------------------------------------------------------
041000
041100     OPEN OUTPUT PARTNOVO.
041200     IF FS-PARTNOVO NOT EQUAL 00
041300         MOVE WRK-ERRO-ABERTURA      TO WRK-MSG-ERRO-LOTE
041400         PERFORM 9999-TRATA-ERRO-FATAL
041500     END-IF.
041600
041700     MOVE HDR-PARTICIPANTE           TO REG-PARTNOVO.
041800     WRITE REG-PARTNOVO.
041900
042000     MOVE 1                          TO WRK-SUB.
042100     PERFORM 0310-GRAVAR-UM-PARTICIPANTE
042200         UNTIL WRK-SUB GREATER WRK-QTD-PARTIC.
042300
042400     CLOSE PARTNOVO.
042500
042600     DISPLAY WRK-LINHA.
042700     DISPLAY 'TMMANUT - EDICOES.........: ' WRK-QTD-EDICOES.
042800     DISPLAY 'TMMANUT - EXCLUSOES.......: ' WRK-QTD-EXCLUSOES.
042900     DISPLAY 'TMMANUT - NAO ENCONTRADOS.: ' WRK-QTD-NAO-ACHADOS.
043000     DISPLAY WRK-LINHA.
043100     DISPLAY WRK-FIM-PRG.
043200
043300 0300-REGRAVAR-MESTRE-FIM.                       EXIT.
043400
043500*-----------------------------------------------------------------
043600 0310-GRAVAR-UM-PARTICIPANTE                     SECTION.
043700*-----------------------------------------------------------------
043800
043900     SET IDX-PT                       TO WRK-SUB.
044000
044100     IF PT-EXCLUIDO (IDX-PT) EQUAL 'N'
044200         MOVE PT-ID (IDX-PT)          TO PNOVO-ID
044300         MOVE PT-NAME (IDX-PT)        TO PNOVO-NAME
044400         MOVE PT-EMAIL (IDX-PT)       TO PNOVO-EMAIL
044500         MOVE PT-GAME (IDX-PT)        TO PNOVO-GAME
044600         MOVE PT-SKILL (IDX-PT)       TO PNOVO-SKILL
044700         MOVE PT-ROLE (IDX-PT)        TO PNOVO-ROLE
044800         MOVE PT-PSCORE (IDX-PT)      TO PNOVO-PSCORE
044900         MOVE PT-PTYPE (IDX-PT)       TO PNOVO-PTYPE
045000         WRITE REG-PARTNOVO
045100     END-IF.
045200
045300     ADD 1                            TO WRK-SUB.
045400
045500 0310-GRAVAR-UM-PARTICIPANTE-FIM.                EXIT.
045600
045700*-----------------------------------------------------------------
045800 9999-TRATA-ERRO-FATAL                           SECTION.
045900*-----------------------------------------------------------------
046000
046100     DISPLAY '***** TMMANUT - ERRO FATAL *****'.
046200     DISPLAY WRK-MSG-ERRO-LOTE.
046300     GOBACK.
046400
046500 9999-TRATA-ERRO-FATAL-FIM.                      EXIT.
046600*-----------------------------------------------------------------
