000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TMSURVEY.
000400 AUTHOR.                                 CARLOS ALBERTO ROSSI.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           14/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                                CONFIDENCIAL - USO
000900                                           INTERNO FOURSYS.
001000*-----------------------------------------------------------------
001100* PROGRAMA   : TMSURVEY
001200* OBJETIVO...: LER O LOTE DE FICHAS DE INSCRICAO (ARQUIVO FICHA),
001300*              VALIDAR CADA FICHA, CLASSIFICAR A PERSONALIDADE
001400*              PELO QUESTIONARIO DE 5 PERGUNTAS E GRAVAR OS
001500*              PARTICIPANTES NOVOS NO CADASTRO MESTRE.
001600*-----------------------------------------------------------------
001700* ARQUIVOS               I/O                  INCLUDE/BOOK
001800*  FICHA                 INPUT                #BOOKFICHA
001900*  PARTIC                INPUT                #BOOKPART
002000*  PARTNOVO              OUTPUT                (LOCAL)
002100*-----------------------------------------------------------------
002200* MODULOS.....: NENHUM
002300*-----------------------------------------------------------------
002400*                          ALTERACOES
002500*-----------------------------------------------------------------
002600* 14/03/1987 CAR  ----     PROGRAMA ESCRITO - VALIDACAO DA FICHA      ORIG
002700*                          DE INSCRICAO E GRAVACAO NO CADASTRO.
002800* 02/09/1988 CAR  CHG-014  INCLUIDA GERACAO AUTOMATICA DE NOME E   CHG-014
002900*                          E-MAIL PADRAO QUANDO NAO INFORMADOS.
003000* 19/06/1991 CAR  CHG-037  ESCALA DE HABILIDADE PASSOU DE 0-10     CHG-037
003100*                          (DIGITADO) PARA 0-100 (GRAVADO).
003200* 05/01/1994 CAR  CHG-052  CLASSIFICACAO DE PERSONALIDADE PASSOU   CHG-052
003300*                          A SER CALCULADA PELO SOMATORIO DAS
003400*                          5 RESPOSTAS DO QUESTIONARIO (X4).
003500* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - PROGRAMA NAO        Y2K-009
003600*                          MANIPULA DATAS, SEM ALTERACAO DE
003700*                          CAMPO, SOMENTE CONFERENCIA E TESTE.
003800* 17/01/2003 IVS  CHG-066  EMAIL PADRAO PASSOU A SER OPCIONAL NA   CHG-066
003900*                          FICHA - SE INFORMADO, PREVALECE SOBRE
004000*                          O PADRAO GERADO A PARTIR DO ID.
004100* 11/05/2006 IVS  CHG-077  CAMPO DE E-MAIL AMPLIADO PARA X(40).    CHG-077
004200* 08/04/2013 WSC  CHG-207  REESCRITO PARA LER O LOTE DE FICHAS     CHG-207
004300*                          DE UM ARQUIVO (#BOOKFICHA) EM VEZ DE
004400*                          TERMINAL, E REJEITAR ID DUPLICADO.
004500* 03/06/2017 WSC  CHG-311  VALIDACAO DE JOGO PASSOU A USAR A       CHG-311
004600*                          TABELA DE DOMINIO DO BOOK #BOOKDOM
004700*                          (INCLUSAO DE CS:GO NA LISTA).
004800* 09/02/2022 MHM  CHG-355  CORRIGIDO CALCULO DA PONTUACAO BRUTA    CHG-355
004900*                          QUE SOMAVA A PRIMEIRA RESPOSTA DUAS
005000*                          VEZES QUANDO A FICHA TINHA BRANCOS.
005100*=================================================================
005200
005300
005400*=================================================================
005500 ENVIRONMENT                             DIVISION.
005600*=================================================================
005700
005800*-----------------------------------------------------------------
005900 CONFIGURATION                           SECTION.
006000*-----------------------------------------------------------------
006100
006200 SPECIAL-NAMES.
006300     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
006600            OFF STATUS IS SW-DEBUG-INATIVO.
006700
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT                            SECTION.
007000*-----------------------------------------------------------------
007100 FILE-CONTROL.
007200     SELECT FICHA                        ASSIGN TO "FICHA"
007300         FILE STATUS              IS FS-FICHA.
007400
007500     SELECT PARTIC                       ASSIGN TO "PARTIC"
007600         FILE STATUS              IS FS-PARTIC.
007700
007800     SELECT PARTNOVO                     ASSIGN TO "PARTNOVO"
007900         FILE STATUS              IS FS-PARTNOVO.
008000
008100*=================================================================
008200 DATA                                    DIVISION.
008300*=================================================================
008400
008500*-----------------------------------------------------------------
008600 FILE                                    SECTION.
008700*-----------------------------------------------------------------
008800*----------------------------------------------------------------*
008900*     INPUT -  LOTE DE FICHAS DE INSCRICAO (FICHA)  LRECL = 100
009000*----------------------------------------------------------------*
009100 FD  FICHA.
009200 COPY "#BOOKFICHA".
009300
009400*----------------------------------------------------------------*
009500*     INPUT -  CADASTRO MESTRE ATUAL (PARTIC)       LRECL = 130
009600*----------------------------------------------------------------*
009700 FD  PARTIC.
009800 COPY "#BOOKPART".
009900
010000*----------------------------------------------------------------*
010100*     OUTPUT - CADASTRO MESTRE REGRAVADO (PARTNOVO) LRECL = 130
010200*----------------------------------------------------------------*
010300 FD  PARTNOVO.
010400 01  REG-PARTNOVO.
010500     05  PNOVO-ID                  PIC X(08).
010600     05  PNOVO-NAME                PIC X(30).
010700     05  PNOVO-EMAIL               PIC X(40).
010800     05  PNOVO-GAME                PIC X(12).
010900     05  PNOVO-SKILL               PIC 9(03).
011000     05  PNOVO-ROLE                PIC X(12).
011100     05  PNOVO-PSCORE              PIC 9(03).
011200     05  PNOVO-PTYPE               PIC X(12).
011300     05  FILLER                    PIC X(10).
011310*-----------------------------------------------------------------
011320*    REGISTRO ALTERNATIVO - SEPARA A LETRA "P" DO ID GRAVADO,
011330*    SO PARA CONFERENCIA DE SUPORTE.
011340*-----------------------------------------------------------------
011350 01  REG-PARTNOVO-ALT REDEFINES REG-PARTNOVO.
011360     05  PNALT-LETRA-INICIAL       PIC X(01).
011370     05  PNALT-DIGITOS-ID          PIC X(07).
011380     05  FILLER                    PIC X(122).
011400
011500*-----------------------------------------------------------------
011600 WORKING-STORAGE                         SECTION.
011700*-----------------------------------------------------------------
011800
011900*-----------------------------------------------------------------
012000 01  FILLER                        PIC X(050)       VALUE
012100     '***** INICIO DA WORKING TMSURVEY *****'.
012200*-----------------------------------------------------------------
012300 01  FS-FICHA                      PIC 9(002)       VALUE ZEROS.
012400 01  FS-PARTIC                     PIC 9(002)       VALUE ZEROS.
012500 01  FS-PARTNOVO                   PIC 9(002)       VALUE ZEROS.
012600
012700*-----------------------------------------------------------------
012800 01  FILLER                        PIC X(050)       VALUE
012900     '***** TABELA DE PARTICIPANTES EM MEMORIA *****'.
013000*-----------------------------------------------------------------
013100 01  WRK-QTD-PART                  PIC 9(04) COMP   VALUE ZEROS.
013200 01  TAB-PARTICIPANTES.
013300     05  TAB-PART OCCURS 600 TIMES INDEXED BY IDX-PART.
013400         10  TAB-PART-ID           PIC X(08).
013500         10  TAB-PART-NAME         PIC X(30).
013600         10  TAB-PART-EMAIL        PIC X(40).
013700         10  TAB-PART-GAME         PIC X(12).
013800         10  TAB-PART-SKILL        PIC 9(03).
013900         10  TAB-PART-ROLE         PIC X(12).
014000         10  TAB-PART-PSCORE       PIC 9(03).
014100         10  TAB-PART-PTYPE        PIC X(12).
014200
014300*-----------------------------------------------------------------
014400 01  FILLER                        PIC X(050)       VALUE
014500     '***** TABELAS DE DOMINIO (JOGOS E PAPEIS) *****'.
014600*-----------------------------------------------------------------
014700 COPY "#BOOKDOM".
014800
014900*-----------------------------------------------------------------
015000 01  FILLER                        PIC X(050)       VALUE
015100     '***** AREA DE ACUMULADORES *****'.
015200*-----------------------------------------------------------------
015300 01  ACU-FICHAS-LIDAS              PIC 9(04) COMP   VALUE ZEROS.
015400 01  ACU-FICHAS-GRAVADAS           PIC 9(04) COMP   VALUE ZEROS.
015500 01  ACU-FICHAS-REJEITADAS         PIC 9(04) COMP   VALUE ZEROS.
015600
015700*-----------------------------------------------------------------
015800 01  FILLER                        PIC X(050)       VALUE
015900     '***** VARIAVEIS DE VALIDACAO DA FICHA *****'.
016000*-----------------------------------------------------------------
016100 01  WRK-FICHA-PASSOU              PIC X(01)        VALUE 'N'.
016200 01  WRK-POS-ARROBA                PIC 9(02) COMP   VALUE ZEROS.
016300 01  WRK-POS-PONTO                 PIC 9(02) COMP   VALUE ZEROS.
016400 01  WRK-SOMA-BRUTA                PIC 9(02) COMP   VALUE ZEROS.
016500 01  WRK-PSCORE-CALC               PIC 9(03) COMP   VALUE ZEROS.
016600 01  WRK-NOVO-ID                   PIC X(08)        VALUE SPACES.
016700 01  WRK-NOVO-NOME                 PIC X(30)        VALUE SPACES.
016800 01  WRK-NOVO-EMAIL                PIC X(40)        VALUE SPACES.
016810*-----------------------------------------------------------------
016820*    REGISTRO ALTERNATIVO - ISOLA OS 10 PRIMEIROS CARACTERES DO
016830*    E-MAIL GERADO (USUARIO) DO RESTANTE (DOMINIO), SO PARA
016840*    CONFERENCIA DE SUPORTE.
016850*-----------------------------------------------------------------
016860 01  WRK-NOVO-EMAIL-ALT REDEFINES WRK-NOVO-EMAIL.
016870     05  WNEALT-USUARIO            PIC X(10).
016880     05  WNEALT-DOMINIO            PIC X(30).
016900 01  WRK-NOVO-SKILL                PIC 9(03) COMP   VALUE ZEROS.
017000 01  WRK-NOVO-PTYPE                PIC X(12)        VALUE SPACES.
017100*-----------------------------------------------------------------
017200*    VISAO ALTERNATIVA DO ID-NOVO: SEPARA A LETRA "P" INICIAL
017300*    DOS 7 DIGITOS, USADOS NA GERACAO DO NOME/E-MAIL PADRAO.
017400*-----------------------------------------------------------------
017500 01  WRK-NOVO-ID-GRUPO.
017600     05  WRK-NOVO-ID-LETRA         PIC X(01)        VALUE SPACE.
017700     05  WRK-NOVO-ID-DIGITOS       PIC X(07)        VALUE SPACES.
017800 01  WRK-NOVO-ID-ALT REDEFINES WRK-NOVO-ID-GRUPO.
017900     05  WRK-NOVO-ID-NUM-ED        PIC X(08).
018000
018100*-----------------------------------------------------------------
018200 01  FILLER                        PIC X(050)       VALUE
018300     '***** AREA DE INDICES E CONTADORES *****'.
018400*-----------------------------------------------------------------
018500 01  WRK-SUB                       PIC 9(04) COMP   VALUE ZEROS.
018600 01  WRK-ACHOU                     PIC X(01)        VALUE 'N'.
018700
018800*-----------------------------------------------------------------
018900 01  FILLER                        PIC X(050)       VALUE
019000     '***** AREA DE MENSAGENS DE ERRO *****'.
019100*-----------------------------------------------------------------
019200 COPY "#BOOKTMSG".
019300 01  WRK-MSG-ERRO-FICHA            PIC X(040)       VALUE SPACES.
019400
019500*-----------------------------------------------------------------
019600 01  FILLER                        PIC X(050)       VALUE
019700     '***** FIM DA WORKING TMSURVEY *****'.
019800*-----------------------------------------------------------------
019900
020000*=================================================================
020100 PROCEDURE                               DIVISION.
020200*=================================================================
020300
020400 0000-PRINCIPAL                          SECTION.
020500
020600     PERFORM 0100-INICIAR.
020700     PERFORM 0200-PROCESSAR-FICHAS UNTIL FS-FICHA EQUAL 10.
020800     PERFORM 0300-FINALIZAR.
020900
021000     STOP RUN.
021100
021200 0000-PRINCIPAL-FIM.                     EXIT.
021300
021400*-----------------------------------------------------------------
021500 0100-INICIAR                            SECTION.
021600*-----------------------------------------------------------------
021700*    ABRE O CADASTRO ATUAL E CARREGA A TABELA EM MEMORIA, NA
021800*    ORDEM DO ARQUIVO, SALTANDO O REGISTRO DE CABECALHO.
021900*-----------------------------------------------------------------
022000
022100     OPEN INPUT PARTIC.
022200
022300     IF FS-PARTIC NOT EQUAL 00 AND FS-PARTIC NOT EQUAL 05
022400         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-FICHA
022500         PERFORM 9999-TRATA-ERRO-FATAL
022600     END-IF.
022700
022800     IF FS-PARTIC EQUAL 00
022900         READ PARTIC
023000         PERFORM 0120-CARREGAR-TABELA
023100             UNTIL FS-PARTIC EQUAL 10
023200     END-IF.
023300
023400     CLOSE PARTIC.
023500
023600     OPEN INPUT FICHA.
023700
023800     IF FS-FICHA NOT EQUAL 00 AND FS-FICHA NOT EQUAL 05
023900         MOVE WRK-ERRO-ABERTURA    TO WRK-MSG-ERRO-FICHA
024000         PERFORM 9999-TRATA-ERRO-FATAL
024100     END-IF.
024200
024300     IF FS-FICHA EQUAL 00
024400         READ FICHA
024500     END-IF.
024600
024700 0100-INICIAR-FIM.                       EXIT.
024800
024900*-----------------------------------------------------------------
025000 0120-CARREGAR-TABELA                    SECTION.
025100*-----------------------------------------------------------------
025200
025300     ADD 1                         TO WRK-QTD-PART.
025400     SET IDX-PART                  TO WRK-QTD-PART.
025500
025600     MOVE PART-ID                  TO TAB-PART-ID (IDX-PART).
025700     MOVE PART-NAME                TO TAB-PART-NAME (IDX-PART).
025800     MOVE PART-EMAIL               TO TAB-PART-EMAIL (IDX-PART).
025900     MOVE PART-GAME                TO TAB-PART-GAME (IDX-PART).
026000     MOVE PART-SKILL               TO TAB-PART-SKILL (IDX-PART).
026100     MOVE PART-ROLE                TO TAB-PART-ROLE (IDX-PART).
026200     MOVE PART-PSCORE              TO TAB-PART-PSCORE (IDX-PART).
026300     MOVE PART-PTYPE               TO TAB-PART-PTYPE (IDX-PART).
026400
026500     READ PARTIC.
026600
026700 0120-CARREGAR-TABELA-FIM.                EXIT.
026800
026900*-----------------------------------------------------------------
027000 0200-PROCESSAR-FICHAS                   SECTION.
027100*-----------------------------------------------------------------
027200
027300     ADD 1                         TO ACU-FICHAS-LIDAS.
027400
027500     PERFORM 0220-VALIDAR-FICHA.
027600
027700     IF WRK-FICHA-PASSOU EQUAL 'S'
027800         PERFORM 0240-GERAR-NOVO-PARTICIPANTE
027900         PERFORM 0250-CLASSIFICAR-PERSONALIDADE
028000         PERFORM 0260-ADICIONAR-A-TABELA
028100         ADD 1                     TO ACU-FICHAS-GRAVADAS
028200     ELSE
028300         ADD 1                     TO ACU-FICHAS-REJEITADAS
028400         DISPLAY "FICHA REJEITADA " FICHA-ID " - "
028500                  WRK-MSG-ERRO-FICHA
028600     END-IF.
028700
028800     READ FICHA.
028900
029000 0200-PROCESSAR-FICHAS-FIM.               EXIT.
029100
029200*-----------------------------------------------------------------
029300 0220-VALIDAR-FICHA                      SECTION.
029400*-----------------------------------------------------------------
029500*    ID OBRIGATORIO, FORMATO "P" + DIGITOS, NAO DUPLICADO;
029600*    JOGO E PAPEL NA TABELA DE DOMINIO; HABILIDADE 0-10;
029700*    RESPOSTAS DO QUESTIONARIO 1-5.
029800*-----------------------------------------------------------------
029900
030000     MOVE 'S'                      TO WRK-FICHA-PASSOU.
030100     MOVE SPACES                   TO WRK-MSG-ERRO-FICHA.
030200
030300     IF FICHA-ID EQUAL SPACES
030400         MOVE 'N'                  TO WRK-FICHA-PASSOU
030500         MOVE 'ID EM BRANCO'       TO WRK-MSG-ERRO-FICHA
030600         GO TO 0220-VALIDAR-FICHA-FIM
030700     END-IF.
030800
030900     IF FICHA-ID (1:1) NOT EQUAL 'P'
031000         MOVE 'N'                  TO WRK-FICHA-PASSOU
031100         MOVE 'ID NAO COMECA COM P' TO WRK-MSG-ERRO-FICHA
031200         GO TO 0220-VALIDAR-FICHA-FIM
031300     END-IF.
031400
031500     IF FICHA-ID (2:7) IS NOT CLASSE-DIGITOS
031600         MOVE 'N'                  TO WRK-FICHA-PASSOU
031700         MOVE 'ID SEM DIGITOS VALIDOS' TO WRK-MSG-ERRO-FICHA
031800         GO TO 0220-VALIDAR-FICHA-FIM
031900     END-IF.
032000
032100     PERFORM 0222-TESTAR-ID-DUPLICADO.
032200     IF WRK-FICHA-PASSOU NOT EQUAL 'S'
032300         GO TO 0220-VALIDAR-FICHA-FIM
032400     END-IF.
032500
032600     IF FICHA-EMAIL NOT EQUAL SPACES
032700         PERFORM 0224-TESTAR-FORMATO-EMAIL
032800         IF WRK-FICHA-PASSOU NOT EQUAL 'S'
032900             GO TO 0220-VALIDAR-FICHA-FIM
033000         END-IF
033100     END-IF.
033200
033300     PERFORM 0226-TESTAR-JOGO.
033400     IF WRK-FICHA-PASSOU NOT EQUAL 'S'
033500         GO TO 0220-VALIDAR-FICHA-FIM
033600     END-IF.
033700
033800     PERFORM 0228-TESTAR-PAPEL.
033900     IF WRK-FICHA-PASSOU NOT EQUAL 'S'
034000         GO TO 0220-VALIDAR-FICHA-FIM
034100     END-IF.
034200
034300     IF FICHA-SKILL GREATER THAN 10
034400         MOVE 'N'                  TO WRK-FICHA-PASSOU
034500         MOVE 'HABILIDADE FORA DA FAIXA 0-10'
034600                                   TO WRK-MSG-ERRO-FICHA
034700         GO TO 0220-VALIDAR-FICHA-FIM
034800     END-IF.
034900
035000     IF SV-Q1 LESS THAN 1 OR SV-Q1 GREATER THAN 5
035100         OR SV-Q2 LESS THAN 1 OR SV-Q2 GREATER THAN 5
035200         OR SV-Q3 LESS THAN 1 OR SV-Q3 GREATER THAN 5
035300         OR SV-Q4 LESS THAN 1 OR SV-Q4 GREATER THAN 5
035400         OR SV-Q5 LESS THAN 1 OR SV-Q5 GREATER THAN 5
035500         MOVE 'N'                  TO WRK-FICHA-PASSOU
035600         MOVE 'RESPOSTA FORA DA FAIXA 1-5'
035700                                   TO WRK-MSG-ERRO-FICHA
035800     END-IF.
035900
036000 0220-VALIDAR-FICHA-FIM.                  EXIT.
036100
036200*-----------------------------------------------------------------
036300 0222-TESTAR-ID-DUPLICADO                SECTION.
036400*-----------------------------------------------------------------
036500
036600     MOVE 'N'                      TO WRK-ACHOU.
036700     MOVE 1                        TO WRK-SUB.
036800
036900     PERFORM 0223-COMPARAR-ID-TABELA
037000         UNTIL WRK-SUB GREATER WRK-QTD-PART
037100            OR WRK-ACHOU EQUAL 'S'.
037200
037300     IF WRK-ACHOU EQUAL 'S'
037400         MOVE 'N'                  TO WRK-FICHA-PASSOU
037500         MOVE 'ID JA CADASTRADO'   TO WRK-MSG-ERRO-FICHA
037600     END-IF.
037700
037800 0222-TESTAR-ID-DUPLICADO-FIM.             EXIT.
037900
038000*-----------------------------------------------------------------
038100 0223-COMPARAR-ID-TABELA                  SECTION.
038200*-----------------------------------------------------------------
038300
038400     SET IDX-PART                  TO WRK-SUB.
038500     IF TAB-PART-ID (IDX-PART) EQUAL FICHA-ID
038600         MOVE 'S'                  TO WRK-ACHOU
038700     END-IF.
038800     ADD 1                         TO WRK-SUB.
038900
039000 0223-COMPARAR-ID-TABELA-FIM.              EXIT.
039100
039200*-----------------------------------------------------------------
039300 0224-TESTAR-FORMATO-EMAIL                SECTION.
039400*-----------------------------------------------------------------
039500
039600     MOVE ZERO                     TO WRK-POS-ARROBA.
039700     MOVE ZERO                     TO WRK-POS-PONTO.
039800
039900     INSPECT FICHA-EMAIL TALLYING WRK-POS-ARROBA
040000         FOR ALL '@'.
040100     INSPECT FICHA-EMAIL TALLYING WRK-POS-PONTO
040200         FOR ALL '.'.
040300
040400     IF WRK-POS-ARROBA EQUAL ZERO OR WRK-POS-PONTO EQUAL ZERO
040500         MOVE 'N'                  TO WRK-FICHA-PASSOU
040600         MOVE 'EMAIL SEM @ OU SEM PONTO'
040700                                   TO WRK-MSG-ERRO-FICHA
040800     END-IF.
040900
041000 0224-TESTAR-FORMATO-EMAIL-FIM.            EXIT.
041100
041200*-----------------------------------------------------------------
041300 0226-TESTAR-JOGO                         SECTION.
041400*-----------------------------------------------------------------
041500
041600     MOVE 'N'                      TO DOM-ACHOU.
041700     MOVE 1                        TO DOM-IDX.
041800
041900     PERFORM 0227-COMPARAR-JOGO-TABELA
042000         UNTIL DOM-IDX GREATER 6
042100            OR DOM-ACHOU EQUAL 'S'.
042200
042300     IF DOM-ACHOU NOT EQUAL 'S'
042400         MOVE 'N'                  TO WRK-FICHA-PASSOU
042500         MOVE 'JOGO FORA DA LISTA PERMITIDA'
042600                                   TO WRK-MSG-ERRO-FICHA
042700     END-IF.
042800
042900 0226-TESTAR-JOGO-FIM.                     EXIT.
043000
043100*-----------------------------------------------------------------
043200 0227-COMPARAR-JOGO-TABELA                SECTION.
043300*-----------------------------------------------------------------
043400
043500     IF FICHA-GAME EQUAL DOM-JOGO (DOM-IDX)
043600         MOVE 'S'                  TO DOM-ACHOU
043700     END-IF.
043800     ADD 1                         TO DOM-IDX.
043900
044000 0227-COMPARAR-JOGO-TABELA-FIM.            EXIT.
044100
044200*-----------------------------------------------------------------
044300 0228-TESTAR-PAPEL                        SECTION.
044400*-----------------------------------------------------------------
044500
044600     MOVE 'N'                      TO DOM-ACHOU.
044700     MOVE 1                        TO DOM-IDX.
044800
044900     PERFORM 0229-COMPARAR-PAPEL-TABELA
045000         UNTIL DOM-IDX GREATER 5
045100            OR DOM-ACHOU EQUAL 'S'.
045200
045300     IF DOM-ACHOU NOT EQUAL 'S'
045400         MOVE 'N'                  TO WRK-FICHA-PASSOU
045500         MOVE 'PAPEL FORA DA LISTA PERMITIDA'
045600                                   TO WRK-MSG-ERRO-FICHA
045700     END-IF.
045800
045900 0228-TESTAR-PAPEL-FIM.                    EXIT.
046000
046100*-----------------------------------------------------------------
046200 0229-COMPARAR-PAPEL-TABELA                SECTION.
046300*-----------------------------------------------------------------
046400
046500     IF FICHA-ROLE EQUAL DOM-PAPEL (DOM-IDX)
046600         MOVE 'S'                  TO DOM-ACHOU
046700     END-IF.
046800     ADD 1                         TO DOM-IDX.
046900
047000 0229-COMPARAR-PAPEL-TABELA-FIM.            EXIT.
047100
047200*-----------------------------------------------------------------
047300 0240-GERAR-NOVO-PARTICIPANTE              SECTION.
047400*-----------------------------------------------------------------
047500*    NOME PADRAO "PARTICIPANT_" + DIGITOS DO ID; E-MAIL PADRAO
047600*    "USER" + DIGITOS DO ID + "@UNIVERSITY.EDU" QUANDO A FICHA
047700*    NAO TRAZ E-MAIL PROPRIO (CHG-066/CHG-281).  HABILIDADE
047800*    GRAVADA = DIGITADA X10 (CHG-037).
047900*-----------------------------------------------------------------
048000
048100     MOVE FICHA-ID                 TO WRK-NOVO-ID.
048200     MOVE FICHA-ID                 TO WRK-NOVO-ID-GRUPO.
048300
048400     MOVE SPACES                   TO WRK-NOVO-NOME.
048500     STRING 'PARTICIPANT_' DELIMITED BY SIZE
048600            WRK-NOVO-ID-DIGITOS DELIMITED BY SIZE
048700            INTO WRK-NOVO-NOME.
048800
048900     IF FICHA-EMAIL EQUAL SPACES
049000         MOVE SPACES               TO WRK-NOVO-EMAIL
049100         STRING 'user' DELIMITED BY SIZE
049200                WRK-NOVO-ID-DIGITOS DELIMITED BY SIZE
049300                '@university.edu' DELIMITED BY SIZE
049400                INTO WRK-NOVO-EMAIL
049500     ELSE
049600         MOVE FICHA-EMAIL          TO WRK-NOVO-EMAIL
049700     END-IF.
049800
049900     COMPUTE WRK-NOVO-SKILL = FICHA-SKILL * 10.
050000
050100 0240-GERAR-NOVO-PARTICIPANTE-FIM.         EXIT.
050200
050300*-----------------------------------------------------------------
050400 0250-CLASSIFICAR-PERSONALIDADE            SECTION.
050500*-----------------------------------------------------------------
050600*    SOMA BRUTA = SV-Q1+...+SV-Q5 (5-25); PONTUACAO = BRUTA X 4
050700*    (20-100) (CHG-052).  FAIXAS: >=90 LEADER, 70-89 BALANCED,
050800*    50-69 THINKER, <50 UNCLASSIFIED.
050900*-----------------------------------------------------------------
051000
051100     MOVE ZERO                     TO WRK-SOMA-BRUTA.
051200     COMPUTE WRK-SOMA-BRUTA = SV-Q1 + SV-Q2 + SV-Q3
051300                             + SV-Q4 + SV-Q5.
051400     COMPUTE WRK-PSCORE-CALC = WRK-SOMA-BRUTA * 4.
051500
051600     EVALUATE TRUE
051700         WHEN WRK-PSCORE-CALC GREATER OR EQUAL 90
051800             MOVE 'LEADER'         TO WRK-NOVO-PTYPE
051900         WHEN WRK-PSCORE-CALC GREATER OR EQUAL 70
052000             MOVE 'BALANCED'       TO WRK-NOVO-PTYPE
052100         WHEN WRK-PSCORE-CALC GREATER OR EQUAL 50
052200             MOVE 'THINKER'        TO WRK-NOVO-PTYPE
052300         WHEN OTHER
052400             MOVE 'UNCLASSIFIED'   TO WRK-NOVO-PTYPE
052500     END-EVALUATE.
052600
052700 0250-CLASSIFICAR-PERSONALIDADE-FIM.       EXIT.
052800
052900*-----------------------------------------------------------------
053000 0260-ADICIONAR-A-TABELA                   SECTION.
053100*-----------------------------------------------------------------
053200
053300     ADD 1                         TO WRK-QTD-PART.
053400     SET IDX-PART                  TO WRK-QTD-PART.
053500
053600     MOVE WRK-NOVO-ID              TO TAB-PART-ID (IDX-PART).
053700     MOVE WRK-NOVO-NOME            TO TAB-PART-NAME (IDX-PART).
053800     MOVE WRK-NOVO-EMAIL           TO TAB-PART-EMAIL (IDX-PART).
053900     MOVE FICHA-GAME               TO TAB-PART-GAME (IDX-PART).
054000     MOVE WRK-NOVO-SKILL           TO TAB-PART-SKILL (IDX-PART).
054100     MOVE FICHA-ROLE               TO TAB-PART-ROLE (IDX-PART).
054200     MOVE WRK-PSCORE-CALC          TO TAB-PART-PSCORE (IDX-PART).
054300     MOVE WRK-NOVO-PTYPE           TO TAB-PART-PTYPE (IDX-PART).
054400
054500 0260-ADICIONAR-A-TABELA-FIM.               EXIT.
054600
054700*-----------------------------------------------------------------
054800 0300-FINALIZAR                             SECTION.
054900*-----------------------------------------------------------------
055000*    REGRAVA O CADASTRO MESTRE COMPLETO - CABECALHO MAIS UM
055100*    REGISTRO POR PARTICIPANTE, NA ORDEM EM QUE FORAM CARREGADOS
055200*    E ACRESCENTADOS NA TABELA.
055300*-----------------------------------------------------------------
055400
055500     CLOSE FICHA.
055600
055700     OPEN OUTPUT PARTNOVO.
055800
055900     MOVE HDR-PARTICIPANTE         TO REG-PARTNOVO.
056000     WRITE REG-PARTNOVO.
056100
056200     MOVE 1                        TO WRK-SUB.
056300     PERFORM 0320-GRAVAR-PARTICIPANTE
056400         UNTIL WRK-SUB GREATER WRK-QTD-PART.
056500
056600     CLOSE PARTNOVO.
056700
056800     DISPLAY WRK-LINHA.
056900     DISPLAY "= FICHAS LIDAS       : " ACU-FICHAS-LIDAS.
057000     DISPLAY "= FICHAS GRAVADAS    : " ACU-FICHAS-GRAVADAS.
057100     DISPLAY "= FICHAS REJEITADAS  : " ACU-FICHAS-REJEITADAS.
057200     DISPLAY WRK-FIM-PRG.
057300
057400 0300-FINALIZAR-FIM.                        EXIT.
057500
057600*-----------------------------------------------------------------
057700 0320-GRAVAR-PARTICIPANTE                   SECTION.
057800*-----------------------------------------------------------------
057900
058000     SET IDX-PART                  TO WRK-SUB.
058100
058200     MOVE TAB-PART-ID (IDX-PART)      TO PNOVO-ID.
058300     MOVE TAB-PART-NAME (IDX-PART)    TO PNOVO-NAME.
058400     MOVE TAB-PART-EMAIL (IDX-PART)   TO PNOVO-EMAIL.
058500     MOVE TAB-PART-GAME (IDX-PART)    TO PNOVO-GAME.
058600     MOVE TAB-PART-SKILL (IDX-PART)   TO PNOVO-SKILL.
058700     MOVE TAB-PART-ROLE (IDX-PART)    TO PNOVO-ROLE.
058800     MOVE TAB-PART-PSCORE (IDX-PART)  TO PNOVO-PSCORE.
058900     MOVE TAB-PART-PTYPE (IDX-PART)   TO PNOVO-PTYPE.
059000
059100     WRITE REG-PARTNOVO.
059200
059300     IF FS-PARTNOVO NOT EQUAL 00
059400         MOVE WRK-ERRO-GRAVACAO    TO WRK-MSG-ERRO-FICHA
059500         DISPLAY WRK-MSG-ERRO-FICHA " FS=" FS-PARTNOVO
059600     END-IF.
059700
059800     ADD 1                         TO WRK-SUB.
059900
060000 0320-GRAVAR-PARTICIPANTE-FIM.               EXIT.
060100
060200*-----------------------------------------------------------------
060300 9999-TRATA-ERRO-FATAL                      SECTION.
060400*-----------------------------------------------------------------
060500
060600     DISPLAY "*****PROGRAMA INTERROMPIDO*****".
060700     DISPLAY "MSG..       : " WRK-MSG-ERRO-FICHA.
060800     GOBACK.
060900
061000 9999-TRATA-ERRO-FATAL-FIM.                  EXIT.
061100*-----------------------------------------------------------------
