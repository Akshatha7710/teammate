000100 IDENTIFICATION                            DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                               TMLISTA.
000400 AUTHOR.                                   WELLINGTON SOARES
000500                                             CORDEIRO.
000600 INSTALLATION.                             FOURSYS.
000700 DATE-WRITTEN.                             04/08/1990.
000800 DATE-COMPILED.
000900 SECURITY.                                  CONFIDENCIAL - USO
001000                                             INTERNO FOURSYS.
001100*-----------------------------------------------------------------
001200* PROGRAMA   : TMLISTA
001300* OBJETIVO...: RELATORIO EM CONSOLE, PAGINADO, COM DUAS VARIANTES
001400*              CONFORME O MODO RECEBIDO:
001500*                MODO 'P' - LISTA DE PARTICIPANTES DO CADASTRO
001600*                MODO 'F' - LISTA DA FILA DE ESPERA (NAO
001700*                           FORMADOS)
001800*-----------------------------------------------------------------
001900* ARQUIVOS   :            TIPO:                INCLUDE/BOOK:
002000*  PARTIC                 INPUT (MODO P)       #BOOKPART
002100*  FILAESP                INPUT (MODO F)       #BOOKFILA/#BOOKPART
002200*-----------------------------------------------------------------
002300* MODULOS....:
002400*-----------------------------------------------------------------
002500*                          ALTERACOES
002600*-----------------------------------------------------------------
002700* 04/08/1990 WSC  ----     PROGRAMA ESCRITO A PARTIR DO MODELO DE     ORIG
002800*                          RELATORIO PAGINADO JA USADO NA CASA,
002900*                          ADAPTADO PARA LISTAR PARTICIPANTES.
003000* 19/03/1993 WSC  CHG-041  INCLUIDO O MODO 'F' PARA LISTAR A       CHG-041
003100*                          FILA DE ESPERA, ALEM DO MODO 'P' DE
003200*                          PARTICIPANTES.
003300* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - ARQUIVOS SEM        Y2K-009
003400*                          CAMPO DE DATA, SEM IMPACTO.
003500* 22/06/2009 IVS  CHG-128  TOTAL DE REGISTROS LISTADOS PASSOU A    CHG-128
003600*                          SER EXIBIDO NO RODAPE DO RELATORIO.
003700* 09/02/2022 MHM  CHG-359  MODO DE LISTAGEM PASSOU A SER           CHG-359
003800*                          RECEBIDO PELO OPERADOR NO INICIO DO
003900*                          PROGRAMA, EM VEZ DE FIXO NO FONTE.
004000*=================================================================
004100
004200
004300*=================================================================
004400 ENVIRONMENT                               DIVISION.
004500*=================================================================
004600
004700 CONFIGURATION                             SECTION.
004800
004900 SPECIAL-NAMES.
005000     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
005300            OFF STATUS IS SW-DEBUG-INATIVO.
005400
005500 INPUT-OUTPUT                              SECTION.
005600 FILE-CONTROL.
005700     SELECT PARTIC   ASSIGN TO "PARTIC"
005800         FILE STATUS IS FS-PARTIC.
005900     SELECT FILAESP  ASSIGN TO "FILAESP"
006000         FILE STATUS IS FS-FILAESP.
006100
006200*=================================================================
006300 DATA                                      DIVISION.
006400*=================================================================
006500
006600 FILE                                      SECTION.
006700
006800*----------------------------------------------------------------*
006900*     INPUT - CADASTRO MESTRE DE PARTICIPANTES (MODO P).
007000*----------------------------------------------------------------*
007100 FD  PARTIC.
007200     COPY "#BOOKPART".
007300
007400*----------------------------------------------------------------*
007500*     INPUT - FILA DE ESPERA DE NAO FORMADOS (MODO F).
007600*     O PRIMEIRO REGISTRO E O CABECALHO (VER REG-FILA-COMO-HDR).
007700*----------------------------------------------------------------*
007800 FD  FILAESP.
007900 01  REG-FILA.
008000     05  FILA-ID                   PIC X(08).
008100     05  FILA-NAME                 PIC X(30).
008200     05  FILA-EMAIL                PIC X(40).
008300     05  FILA-GAME                 PIC X(12).
008400     05  FILA-SKILL                PIC 9(03).
008500     05  FILA-ROLE                 PIC X(12).
008600     05  FILA-PSCORE               PIC 9(03).
008700     05  FILA-PTYPE                PIC X(12).
008800     05  FILLER                    PIC X(10).
008900      *-----------------------------------------------------------------
009000      *    REGISTRO ALTERNATIVO - ISOLA A LETRA INICIAL DO ID DA FILA,
009100      *    SO PARA CONFERENCIA DE SUPORTE.
009200      *-----------------------------------------------------------------
009300       01  REG-FILA-ALT REDEFINES REG-FILA.
009400           05  RFALT-LETRA-INICIAL       PIC X(01).
009500           05  RFALT-RESTO               PIC X(129).
009600
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE                           SECTION.
009900*-----------------------------------------------------------------
010000
010100*-----------------------------------------------------------------
010200 01  FILLER                        PIC X(050)         VALUE
010300     '***** INICIO DA WORKING TMLISTA *****'.
010400*-----------------------------------------------------------------
010500 01  FS-PARTIC                     PIC 9(002)         VALUE ZEROS.
010600 01  FS-FILAESP                    PIC 9(002)         VALUE ZEROS.
010700
010800 01  WRK-MODO                      PIC X(001)         VALUE SPACES.
010900     05  WRK-MODO-PARTICIPANTE     PIC X(001) VALUE 'P'.
011000
011100*-----------------------------------------------------------------
011200*    VARIAVEIS DE CONTROLE DE PAGINA - MESMO MODELO DE SEMPRE.
011300*-----------------------------------------------------------------
011400 01  WRK-QT-LINHAS                 PIC 9(002) COMP    VALUE ZEROS.
011500 01  WRK-PAG-AUX                   PIC 9(003) COMP    VALUE 1.
011600
011700 01  WRK-CABEC1.
011800     05  FILLER          PIC X(020) VALUE SPACES.
011900     05  WRK-CABEC1-TITULO
012000                         PIC X(030) VALUE SPACES.
012100     05  FILLER          PIC X(005) VALUE SPACES.
012200     05  FILLER          PIC X(005) VALUE "PAG: ".
012300     05  WRK-PAG         PIC 9(003) VALUE ZEROS.
012400
012500 01  WRK-CABEC1-ALT REDEFINES WRK-CABEC1.
012600     05  FILLER          PIC X(020).
012700     05  WCALT-TITULO    PIC X(030).
012800     05  FILLER          PIC X(013).
012900
013000 01  WRK-CABEC3.
013100     05  WRK-BRANCO      PIC X(80)  VALUE SPACES.
013200
013300 01  WRK-DETALHE.
013400     05  WRK-DET-LINHA   PIC X(080) VALUE SPACES.
013500
013600 01  WRK-DET-ALT REDEFINES WRK-DETALHE.
013700     05  WDALT-PRIMEIROS-20
013800                         PIC X(020).
013900     05  FILLER          PIC X(060).
014000
014100*-----------------------------------------------------------------
014200*    ACUMULADORES - COMP POR SEREM CONTADORES, NUNCA MOEDA.
014300*-----------------------------------------------------------------
014400 01  ACU-QTD-LISTADOS              PIC 9(004) COMP    VALUE ZEROS.
014500
014600 01  WRK-SKILL-EXIBIDO             PIC Z(02)9         VALUE ZEROS.
014700
014800 COPY "#BOOKTMSG".
014900
015000*-----------------------------------------------------------------
015100 01  FILLER                        PIC X(050)         VALUE
015200     '***** FIM DA WORKING TMLISTA *****'.
015300*-----------------------------------------------------------------
015400
015500*=================================================================
015600 PROCEDURE                                 DIVISION.
015700*=================================================================
015800
015900 0000-PRINCIPAL                            SECTION.
016000
016100     DISPLAY 'TMLISTA - MODO (P=PARTICIPANTES  F=FILA): '.
016200     ACCEPT WRK-MODO FROM SYSIN.
016300
016400     IF WRK-MODO EQUAL 'P'
016500         PERFORM 0100-LISTAR-PARTICIPANTES
016600     ELSE
016700         IF WRK-MODO EQUAL 'F'
016800             PERFORM 0200-LISTAR-FILA
016900         ELSE
017000             DISPLAY 'TMLISTA - MODO INVALIDO, USE P OU F.'
017100         END-IF
017200     END-IF.
017300
017400     STOP RUN.
017500
017600 0000-PRINCIPAL-FIM.                        EXIT.
017700
017800*-----------------------------------------------------------------
017900 0100-LISTAR-PARTICIPANTES                   SECTION.
018000*-----------------------------------------------------------------
018100
018200     MOVE ZERO                      TO ACU-QTD-LISTADOS.
018300     MOVE 'LISTA DE PARTICIPANTES'  TO WRK-CABEC1-TITULO.
018400
018500     OPEN INPUT PARTIC.
018600     IF FS-PARTIC NOT EQUAL 00
018700         DISPLAY WRK-ERRO-ABERTURA
018800         GOBACK
018900     END-IF.
019000
019100     READ PARTIC
019200         AT END MOVE 10 TO FS-PARTIC
019300     END-READ.
019400
019500     IF FS-PARTIC EQUAL 10
019600         DISPLAY WRK-ARQ-EXISTE
019700     ELSE
019800         PERFORM 0140-IMP-CABECALHO
019900         READ PARTIC
020000             AT END MOVE 10 TO FS-PARTIC
020100         END-READ
020200         PERFORM 0110-PROCESSAR-UM-PARTICIPANTE
020300             UNTIL FS-PARTIC EQUAL 10
020400     END-IF.
020500
020600     CLOSE PARTIC.
020700
020800     DISPLAY WRK-LINHA.
020900     DISPLAY 'TMLISTA - TOTAL LISTADO...: ' ACU-QTD-LISTADOS.
021000     DISPLAY WRK-LINHA.
021100
021200 0100-LISTAR-PARTICIPANTES-FIM.               EXIT.
021300
021400*-----------------------------------------------------------------
021500 0110-PROCESSAR-UM-PARTICIPANTE                SECTION.
021600*-----------------------------------------------------------------
021700
021800     IF WRK-QT-LINHAS GREATER 20
021900         PERFORM 0140-IMP-CABECALHO
022000     END-IF.
022100
022200     MOVE PART-SKILL                TO WRK-SKILL-EXIBIDO.
022300
022400     STRING PART-ID       DELIMITED BY SPACE
022500            ' - '         DELIMITED BY SIZE
022600            PART-NAME     DELIMITED BY '  '
022700            ' / '         DELIMITED BY SIZE
022800            PART-GAME     DELIMITED BY '  '
022900            ' / '         DELIMITED BY SIZE
023000            PART-ROLE     DELIMITED BY '  '
023100            ' / SKILL='   DELIMITED BY SIZE
023200            WRK-SKILL-EXIBIDO  DELIMITED BY SIZE
023300            ' / '         DELIMITED BY SIZE
023400            PART-PTYPE    DELIMITED BY '  '
023500            INTO WRK-DET-LINHA.
023600
023700     DISPLAY WRK-DETALHE.
023800
023900     ADD 1                           TO WRK-QT-LINHAS.
024000     ADD 1                           TO ACU-QTD-LISTADOS.
024100
024200     READ PARTIC
024300         AT END MOVE 10 TO FS-PARTIC
024400     END-READ.
024500
024600 0110-PROCESSAR-UM-PARTICIPANTE-FIM.            EXIT.
024700
024800*-----------------------------------------------------------------
024900 0140-IMP-CABECALHO                             SECTION.
025000*-----------------------------------------------------------------
025100
025200     DISPLAY WRK-CABEC3.
025300     DISPLAY WRK-CABEC1.
025400     DISPLAY WRK-CABEC3.
025500
025600     MOVE 0                          TO WRK-QT-LINHAS.
025700     MOVE WRK-PAG-AUX                TO WRK-PAG.
025800     ADD 1                            TO WRK-PAG-AUX.
025900
026000 0140-IMP-CABECALHO-FIM.                        EXIT.
026100
026200*-----------------------------------------------------------------
026300 0200-LISTAR-FILA                                SECTION.
026400*-----------------------------------------------------------------
026500*    MESMO MODELO DE 0100, SO QUE LENDO A FILA DE ESPERA. O
026600*    PRIMEIRO REGISTRO DA FILA E O CABECALHO COM O N LEMBRADO
026700*    (#BOOKFILA) E E IGNORADO NA LISTAGEM.
026800*-----------------------------------------------------------------
026900
027000     MOVE ZERO                       TO ACU-QTD-LISTADOS.
027100     MOVE 'FILA DE ESPERA (NAO FORMADOS)'
027200                                      TO WRK-CABEC1-TITULO.
027300
027400     OPEN INPUT FILAESP.
027500     IF FS-FILAESP NOT EQUAL 00
027600         DISPLAY WRK-ERRO-ABERTURA
027700         GOBACK
027800     END-IF.
027900
028000     READ FILAESP
028100         AT END MOVE 10 TO FS-FILAESP
028200     END-READ.
028300
028400     IF FS-FILAESP EQUAL 10
028500         DISPLAY WRK-ARQ-EXISTE
028600     ELSE
028700         PERFORM 0140-IMP-CABECALHO
028800         READ FILAESP
028900             AT END MOVE 10 TO FS-FILAESP
029000         END-READ
029100         PERFORM 0210-PROCESSAR-UM-DA-FILA
029200             UNTIL FS-FILAESP EQUAL 10
029300     END-IF.
029400
029500     CLOSE FILAESP.
029600
029700     DISPLAY WRK-LINHA.
029800     DISPLAY 'TMLISTA - TOTAL LISTADO...: ' ACU-QTD-LISTADOS.
029900     DISPLAY WRK-LINHA.
030000
030100 0200-LISTAR-FILA-FIM.                            EXIT.
030200
030300*-----------------------------------------------------------------
030400 0210-PROCESSAR-UM-DA-FILA                         SECTION.
030500*-----------------------------------------------------------------
030600
030700     IF WRK-QT-LINHAS GREATER 20
030800         PERFORM 0140-IMP-CABECALHO
030900     END-IF.
031000
031100     MOVE FILA-SKILL                 TO WRK-SKILL-EXIBIDO.
031200
031300     STRING FILA-ID        DELIMITED BY SPACE
031400            ' - '          DELIMITED BY SIZE
031500            FILA-NAME      DELIMITED BY '  '
031600            ' / '          DELIMITED BY SIZE
031700            FILA-GAME      DELIMITED BY '  '
031800            ' / '          DELIMITED BY SIZE
031900            FILA-ROLE      DELIMITED BY '  '
032000            ' / SKILL='    DELIMITED BY SIZE
032100            WRK-SKILL-EXIBIDO   DELIMITED BY SIZE
032200            ' / '          DELIMITED BY SIZE
032300            FILA-PTYPE     DELIMITED BY '  '
032400            INTO WRK-DET-LINHA.
032500
032600     DISPLAY WRK-DETALHE.
032700
032800     ADD 1                            TO WRK-QT-LINHAS.
032900     ADD 1                            TO ACU-QTD-LISTADOS.
033000
033100     READ FILAESP
033200         AT END MOVE 10 TO FS-FILAESP
033300     END-READ.
033400
033500 0210-PROCESSAR-UM-DA-FILA-FIM.                    EXIT.
033600*-----------------------------------------------------------------
