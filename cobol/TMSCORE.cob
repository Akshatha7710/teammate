000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             TMSCORE.
000400 AUTHOR.                                 MARIA DE FATIMA ALVES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           19/09/1988.
000700 DATE-COMPILED.
000800 SECURITY.                                CONFIDENCIAL - USO
000900                                           INTERNO FOURSYS.
001000*-----------------------------------------------------------------
001100* PROGRAMA   : TMSCORE
001200* OBJETIVO...: MODULO CALL-AVEL QUE CALCULA A PONTUACAO DE
001300*              AFINIDADE DE UM CANDIDATO COM O TIME EM FORMACAO,
001400*              USADO PELO TMFORM1 NO RANQUEAMENTO DAS VAGAS QUE
001500*              SOBRAM APOS ESCOLHIDOS O LIDER E O PENSADOR.
001600*-----------------------------------------------------------------
001700* CHAMADO POR.: TMFORM1 (SECAO 0250/0252)
001800*-----------------------------------------------------------------
001900*                          ALTERACOES
002000*-----------------------------------------------------------------
002100* 19/09/1988 MFA  ----     MODULO ESCRITO PARA DEVOLVER A MEDIA       ORIG
002200*                          DE HABILIDADE PROJETADA DO TIME.
002300* 02/05/1990 MFA  CHG-009  INCLUIDO BONUS DE DIVERSIDADE DE JOGO   CHG-009
002400*                          E DE PAPEL NA PONTUACAO.
002500* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - MODULO NAO          Y2K-009
002600*                          MANIPULA DATAS, SEM IMPACTO.
002700* 11/05/2006 IVS  CHG-077  INCLUIDOS OS BONUS DE LIDER E DE        CHG-077
002800*                          PENSADOR FALTANTE NO TIME.
002900* 09/02/2022 MHM  CHG-355  MODULO PASSOU A SER CHAMADO PELO        CHG-355
003000*                          TMFORM1 EM VEZ DE TER A FORMULA
003100*                          EMBUTIDA NO PROGRAMA CHAMADOR.
003200*=================================================================
003300
003400
003500*=================================================================
003600 ENVIRONMENT                             DIVISION.
003700*=================================================================
003800
003900 CONFIGURATION                           SECTION.
004000
004100 SPECIAL-NAMES.
004200     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
004500            OFF STATUS IS SW-DEBUG-INATIVO.
004600
004700*=================================================================
004800 DATA                                    DIVISION.
004900*=================================================================
005000
005100 WORKING-STORAGE                         SECTION.
005200
005300*-----------------------------------------------------------------
005400 01  FILLER                        PIC X(050)       VALUE
005500     '***** AREAS DE CALCULO DO TMSCORE *****'.
005600*-----------------------------------------------------------------
005700 01  WRK-COMPONENTES-SCORE.
005800     05  WRK-BONUS-PAPEL           PIC S9(03)V99 COMP
005900                                                    VALUE ZEROS.
006000     05  WRK-BONUS-JOGO            PIC S9(03)V99 COMP
006100                                                    VALUE ZEROS.
006200     05  WRK-BONUS-SKILL           PIC S9(03)V99 COMP
006300                                                    VALUE ZEROS.
006400     05  WRK-BONUS-PENSADOR        PIC S9(03)V99 COMP
006500                                                    VALUE ZEROS.
006600     05  WRK-BONUS-LIDER           PIC S9(03)V99 COMP
006700                                                    VALUE ZEROS.
006800     05  FILLER                    PIC X(05)        VALUE SPACES.
006900
007000 01  WRK-PROJETADO                 PIC S9(03)V99 COMP VALUE ZEROS.
007100 01  WRK-DESVIO                    PIC S9(03)V99 COMP VALUE ZEROS.
007200
007300*-----------------------------------------------------------------
007400 LINKAGE                                 SECTION.
007500*-----------------------------------------------------------------
007600
007700 01  LK-CAND-SKILL                 PIC 9(03) COMP.
007800
007900 01  LK-CAND-ROLE                  PIC X(12).
008000*-----------------------------------------------------------------
008100*    REGISTRO ALTERNATIVO - ISOLA O PREFIXO DA ROLE, RESERVADO
008200*    PARA UM FUTURO TRACE DE DEPURACAO DO RANQUEAMENTO.
008300*-----------------------------------------------------------------
008400 01  LK-CAND-ROLE-ALT REDEFINES LK-CAND-ROLE.
008500     05  LKALT-ROLE-PREFIXO        PIC X(08).
008600     05  FILLER                    PIC X(04).
008700
008800 01  LK-CAND-GAME                  PIC X(12).
008900 01  LK-CAND-GAME-ALT REDEFINES LK-CAND-GAME.
009000     05  LKALT-GAME-PREFIXO        PIC X(08).
009100     05  FILLER                    PIC X(04).
009200
009300 01  LK-CAND-PTYPE                 PIC X(12).
009400 01  LK-CAND-PTYPE-ALT REDEFINES LK-CAND-PTYPE.
009500     05  LKALT-PTYPE-PREFIXO       PIC X(08).
009600     05  FILLER                    PIC X(04).
009700
009800 01  LK-TIME-QTD                   PIC 9(02) COMP.
009900 01  LK-TIME-MEDIA-SKILL           PIC 9(03) COMP.
010000 01  LK-TIME-QTD-PENSADOR          PIC 9(02) COMP.
010100 01  LK-TIME-TEM-LIDER             PIC X(01).
010200 01  LK-PAPEL-JA-PRESENTE          PIC X(01).
010300 01  LK-QTD-MESMO-JOGO             PIC 9(02) COMP.
010400 01  LK-SCORE-RESULTADO            PIC S9(03)V99 COMP.
010500
010600*=================================================================
010700 PROCEDURE                               DIVISION
010800                                  USING LK-CAND-SKILL
010900                                        LK-CAND-ROLE
011000                                        LK-CAND-GAME
011100                                        LK-CAND-PTYPE
011200                                        LK-TIME-QTD
011300                                        LK-TIME-MEDIA-SKILL
011400                                        LK-TIME-QTD-PENSADOR
011500                                        LK-TIME-TEM-LIDER
011600                                        LK-PAPEL-JA-PRESENTE
011700                                        LK-QTD-MESMO-JOGO
011800                                        LK-SCORE-RESULTADO.
011900*=================================================================
012000
012100 0000-PRINCIPAL                          SECTION.
012200
012300     PERFORM 0100-ZERAR-COMPONENTES.
012400     PERFORM 0200-CALCULAR-COMPONENTES.
012500     PERFORM 0300-SOMAR-RESULTADO.
012600
012700     GOBACK.
012800
012900 0000-PRINCIPAL-FIM.                      EXIT.
013000
013100*-----------------------------------------------------------------
013200 0100-ZERAR-COMPONENTES                   SECTION.
013300*-----------------------------------------------------------------
013400
013500     MOVE ZERO                    TO WRK-BONUS-PAPEL.
013600     MOVE ZERO                    TO WRK-BONUS-JOGO.
013700     MOVE ZERO                    TO WRK-BONUS-SKILL.
013800     MOVE ZERO                    TO WRK-BONUS-PENSADOR.
013900     MOVE ZERO                    TO WRK-BONUS-LIDER.
014000
014100 0100-ZERAR-COMPONENTES-FIM.               EXIT.
014200
014300*-----------------------------------------------------------------
014400 0200-CALCULAR-COMPONENTES                 SECTION.
014500*-----------------------------------------------------------------
014600
014700     PERFORM 0210-BONUS-PAPEL.
014800     PERFORM 0220-BONUS-JOGO.
014900     PERFORM 0230-BONUS-SKILL.
015000     PERFORM 0240-BONUS-PENSADOR.
015100     PERFORM 0250-BONUS-LIDER.
015200
015300 0200-CALCULAR-COMPONENTES-FIM.             EXIT.
015400
015500*-----------------------------------------------------------------
015600 0210-BONUS-PAPEL                           SECTION.
015700*-----------------------------------------------------------------
015800*    +2,0 SE O CANDIDATO TRAZ UMA ROLE AINDA NAO PRESENTE NO
015900*    TIME (DIVERSIDADE DE FUNCAO).
016000*-----------------------------------------------------------------
016100
016200     IF LK-PAPEL-JA-PRESENTE EQUAL 'N'
016300         MOVE 2.0                 TO WRK-BONUS-PAPEL
016400     END-IF.
016500
016600 0210-BONUS-PAPEL-FIM.                       EXIT.
016700
016800*-----------------------------------------------------------------
016900 0220-BONUS-JOGO                             SECTION.
017000*-----------------------------------------------------------------
017100*    +1,0 SE NENHUM DO TIME JOGA O MESMO JOGO DO CANDIDATO,
017200*    +0,2 SE APENAS UM JOGA, +0,0 SE DOIS OU MAIS JA JOGAM.
017300*-----------------------------------------------------------------
017400
017500     EVALUATE LK-QTD-MESMO-JOGO
017600         WHEN 0
017700             MOVE 1.0             TO WRK-BONUS-JOGO
017800         WHEN 1
017900             MOVE 0.2             TO WRK-BONUS-JOGO
018000         WHEN OTHER
018100             MOVE 0.0             TO WRK-BONUS-JOGO
018200     END-EVALUATE.
018300
018400 0220-BONUS-JOGO-FIM.                         EXIT.
018500
018600*-----------------------------------------------------------------
018700 0230-BONUS-SKILL                            SECTION.
018800*-----------------------------------------------------------------
018900*    QUANTO MAIS PROXIMA DE 50 FICAR A MEDIA DE HABILIDADE DO
019000*    TIME, CASO O CANDIDATO ENTRE, MAIOR O BONUS (MAXIMO 2,0).
019100*-----------------------------------------------------------------
019200
019300     COMPUTE WRK-PROJETADO ROUNDED =
019400         (LK-TIME-MEDIA-SKILL * LK-TIME-QTD + LK-CAND-SKILL)
019500             / (LK-TIME-QTD + 1).
019600
019700     IF WRK-PROJETADO GREATER OR EQUAL 50
019800         COMPUTE WRK-DESVIO = WRK-PROJETADO - 50
019900     ELSE
020000         COMPUTE WRK-DESVIO = 50 - WRK-PROJETADO
020100     END-IF.
020200
020300     COMPUTE WRK-BONUS-SKILL ROUNDED =
020400         2.0 * (1 - (WRK-DESVIO / 50)).
020500
020600 0230-BONUS-SKILL-FIM.                        EXIT.
020700
020800*-----------------------------------------------------------------
020900 0240-BONUS-PENSADOR                          SECTION.
021000*-----------------------------------------------------------------
021100*    +1,0 SE O CANDIDATO E PENSADOR E O TIME AINDA TEM MENOS
021200*    DE DOIS PENSADORES.
021300*-----------------------------------------------------------------
021400
021500     IF LK-CAND-PTYPE EQUAL 'THINKER'
021600         AND LK-TIME-QTD-PENSADOR LESS 2
021700         MOVE 1.0                 TO WRK-BONUS-PENSADOR
021800     END-IF.
021900
022000 0240-BONUS-PENSADOR-FIM.                      EXIT.
022100
022200*-----------------------------------------------------------------
022300 0250-BONUS-LIDER                             SECTION.
022400*-----------------------------------------------------------------
022500*    +5,0 SE O CANDIDATO E LIDER E O TIME AINDA NAO TEM LIDER
022600*    NENHUM (PESO FORTE PARA GARANTIR A LIDERANCA DO TIME).
022700*-----------------------------------------------------------------
022800
022900     IF LK-CAND-PTYPE EQUAL 'LEADER'
023000         AND LK-TIME-TEM-LIDER EQUAL 'N'
023100         MOVE 5.0                 TO WRK-BONUS-LIDER
023200     END-IF.
023300
023400 0250-BONUS-LIDER-FIM.                         EXIT.
023500
023600*-----------------------------------------------------------------
023700 0300-SOMAR-RESULTADO                          SECTION.
023800*-----------------------------------------------------------------
023900*    SOMA OS CINCO COMPONENTES E DEVOLVE O RESULTADO AO
024000*    PROGRAMA CHAMADOR.  NAO HA DESEMPATE ALEATORIO AQUI - A
024100*    ORDEM FINAL DE CANDIDATOS COM A MESMA PONTUACAO E RESOLVIDA
024200*    PELO PROPRIO TMFORM1, PELO ID DO PARTICIPANTE.
024300*-----------------------------------------------------------------
024400
024500     COMPUTE LK-SCORE-RESULTADO =
024600             WRK-BONUS-PAPEL + WRK-BONUS-JOGO + WRK-BONUS-SKILL
024700           + WRK-BONUS-PENSADOR + WRK-BONUS-LIDER.
024800
024900 0300-SOMAR-RESULTADO-FIM.                     EXIT.
025000*-----------------------------------------------------------------
