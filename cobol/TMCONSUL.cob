000100 IDENTIFICATION                            DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                               TMCONSUL.
000400 AUTHOR.                                   WELLINGTON SOARES
000500                                             CORDEIRO.
000600 INSTALLATION.                             FOURSYS.
000700 DATE-WRITTEN.                             26/07/1988.
000800 DATE-COMPILED.
000900 SECURITY.                                  CONFIDENCIAL - USO
001000                                             INTERNO FOURSYS.
001100*-----------------------------------------------------------------
001200* PROGRAMA   : TMCONSUL
001300* OBJETIVO...: CONSULTAR EM QUAL TIME UM PARTICIPANTE FOI
001400*              ALOCADO, A PARTIR DO ID INFORMADO, E LISTAR OS
001500*              DEMAIS INTEGRANTES DAQUELE TIME.
001600*-----------------------------------------------------------------
001700* ARQUIVOS   :             TIPO:              INCLUDE/BOOK:
001800*  EQUIPES                 INPUT              #BOOKEQUIPE
001900*-----------------------------------------------------------------
002000* MODULOS....:
002100*-----------------------------------------------------------------
002200*                          ALTERACOES
002300*-----------------------------------------------------------------
002400* 26/07/1988 WSC  ----     PROGRAMA ESCRITO A PARTIR DO MODELO        ORIG
002500*                          DE CONSULTA A LOG DE ERRO JA USADO NA
002600*                          CASA, ADAPTADO PARA O CADASTRO DE
002700*                          TIMES.
002800* 14/02/1991 WSC  CHG-033  COMPARACAO DO ID PASSOU A SER FEITA     CHG-033
002900*                          SEM DISTINCAO DE MAIUSCULA/MINUSCULA.
003000* 23/11/1998 MFA  Y2K-009  REVISAO GERAL Y2K - ARQUIVOS SEM        Y2K-009
003100*                          CAMPO DE DATA, SEM IMPACTO.
003200* 09/04/2009 IVS  CHG-119  INCLUIDA EXIBICAO DOS DEMAIS            CHG-119
003300*                          INTEGRANTES DO TIME ENCONTRADO.
003400* 09/02/2022 MHM  CHG-357  CONSULTA PASSOU A CARREGAR O ARQUIVO    CHG-357
003500*                          EQUIPES TODO PARA A MEMORIA ANTES DE
003600*                          PROCURAR, EM VEZ DE LER SEQUENCIAL E
003700*                          PARAR NO PRIMEIRO ACHADO (UM TIME
003800*                          PODE TER MEMBROS FORA DE ORDEM).
003900*=================================================================
004000
004100
004200*=================================================================
004300 ENVIRONMENT                               DIVISION.
004400*=================================================================
004500
004600 CONFIGURATION                             SECTION.
004700
004800 SPECIAL-NAMES.
004900     CLASS CLASSE-DIGITOS   IS '0' THRU '9'
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON  STATUS IS SW-DEBUG-ATIVO
005200            OFF STATUS IS SW-DEBUG-INATIVO.
005300
005400 INPUT-OUTPUT                              SECTION.
005500 FILE-CONTROL.
005600     SELECT EQUIPES ASSIGN TO "EQUIPES"
005700         FILE STATUS IS FS-EQUIPES.
005800
005900*=================================================================
006000 DATA                                      DIVISION.
006100*=================================================================
006200
006300 FILE                                      SECTION.
006400
006500*----------------------------------------------------------------*
006600*     INPUT - ARQUIVO DE TIMES FORMADOS.  LRECL = 100
006700*----------------------------------------------------------------*
006800 FD  EQUIPES.
006900     COPY "#BOOKEQUIPE".
007000
007100*-----------------------------------------------------------------
007200 WORKING-STORAGE                           SECTION.
007300*-----------------------------------------------------------------
007400
007500*-----------------------------------------------------------------
007600 01  FILLER                        PIC X(050)         VALUE
007700     '***** INICIO DA WORKING TMCONSUL *****'.
007800*-----------------------------------------------------------------
007900 01  FS-EQUIPES                    PIC 9(002)         VALUE ZEROS.
008000 01  WRK-MSGERRO                   PIC X(080)         VALUE SPACES.
008100
008200*-----------------------------------------------------------------
008300*    TABELA COM TODOS OS INTEGRANTES DE TODOS OS TIMES JA
008400*    FORMADOS (MAXIMO 600 INTEGRANTES NO TOTAL).
008500*-----------------------------------------------------------------
008600 01  TAB-EQUIPES.
008700     05  TAB-EQ                    OCCURS 600 TIMES
008800                                    INDEXED BY IDX-EQ.
008900         10  EQ-TEAM-ID             PIC X(08).
009000         10  EQ-MEMBER-ID           PIC X(08).
009100         10  EQ-NAME                PIC X(30).
009200         10  EQ-GAME                PIC X(12).
009300         10  EQ-ROLE                PIC X(12).
009400         10  EQ-SKILL               PIC 9(03).
009500         10  EQ-PTYPE               PIC X(12).
009600
009700 01  WRK-QTD-EQUIPES                PIC 9(04) COMP    VALUE ZEROS.
009800
009900 01  WRK-ID-PROCURADO               PIC X(08)         VALUE SPACES.
010000 01  WRK-ID-PROCURADO-MAIUS         PIC X(08)         VALUE SPACES.
010100 01  WRK-TEAM-ID-ACHADO             PIC X(08)         VALUE SPACES.
010200 01  WRK-ACHOU                      PIC X(01)         VALUE 'N'.
010300 01  WRK-SUB                        PIC 9(04) COMP    VALUE ZEROS.
010400
010500*-----------------------------------------------------------------
010600*    REGISTRO ALTERNATIVO - ISOLA A LETRA "P" DO ID PROCURADO,
010700*    USADO PARA CONFERIR O FORMATO ANTES DA BUSCA.
010800*-----------------------------------------------------------------
010900 01  WRK-ID-PROCURADO-ALT REDEFINES WRK-ID-PROCURADO.
011000     05  WIDALT-LETRA-INICIAL       PIC X(01).
011100     05  WIDALT-DIGITOS             PIC X(07).
011200
011300*-----------------------------------------------------------------
011400*    REGISTRO ALTERNATIVO - ISOLA A LETRA "T" DO TIME ACHADO,
011500*    RESERVADO PARA UM FUTURO RELATORIO POR FAIXA DE TIME.
011600*-----------------------------------------------------------------
011700 01  WRK-TEAM-ID-ACHADO-ALT REDEFINES WRK-TEAM-ID-ACHADO.
011800     05  WTIDALT-LETRA-T            PIC X(01).
011900     05  WTIDALT-NUMERO-TIME        PIC X(07).
012000
012100      *-----------------------------------------------------------------
012200      *    REGISTRO ALTERNATIVO - ISOLA A LETRA "P" DO ID JA CONVERTIDO
012300      *    PARA MAIUSCULAS, RESERVADO PARA CONFERENCIA DE SUPORTE.
012400      *-----------------------------------------------------------------
012500       01  WRK-ID-PROCURADO-MAIUS-ALT REDEFINES WRK-ID-PROCURADO-MAIUS.
012600           05  WIMALT-LETRA-INICIAL       PIC X(01).
012700           05  WIMALT-DIGITOS             PIC X(07).
012800
012900 COPY "#BOOKTMSG".
013000
013100*-----------------------------------------------------------------
013200 01  FILLER                        PIC X(050)         VALUE
013300     '***** FIM DA WORKING TMCONSUL *****'.
013400*-----------------------------------------------------------------
013500
013600*=================================================================
013700 PROCEDURE                                 DIVISION.
013800*=================================================================
013900
014000 0000-PRINCIPAL                            SECTION.
014100
014200     PERFORM 0100-INICIAR.
014300     PERFORM 0200-PROCURAR-PARTICIPANTE.
014400     PERFORM 0300-EXIBIR-RESULTADO.
014500
014600     STOP RUN.
014700
014800 0000-PRINCIPAL-FIM.                        EXIT.
014900
015000*-----------------------------------------------------------------
015100 0100-INICIAR                               SECTION.
015200*-----------------------------------------------------------------
015300*    ABRE O ARQUIVO DE TIMES E CARREGA TODOS OS INTEGRANTES PARA
015400*    A TABELA TAB-EQUIPES; DEPOIS PEDE O ID A CONSULTAR.
015500*-----------------------------------------------------------------
015600
015700     OPEN INPUT EQUIPES.
015800     IF FS-EQUIPES NOT EQUAL 00
015900         MOVE WRK-ERRO-ABERTURA    TO WRK-MSGERRO
016000         DISPLAY WRK-MSGERRO
016100         GOBACK
016200     END-IF.
016300
016400     READ EQUIPES.
016500     PERFORM 0110-CARREGAR-EQUIPES.
016600
016700     CLOSE EQUIPES.
016800
016900     DISPLAY 'INFORME O ID DO PARTICIPANTE A CONSULTAR: '.
017000     ACCEPT WRK-ID-PROCURADO.
017100
017200     MOVE WRK-ID-PROCURADO          TO WRK-ID-PROCURADO-MAIUS.
017300     INSPECT WRK-ID-PROCURADO-MAIUS
017400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017600
017700 0100-INICIAR-FIM.                          EXIT.
017800
017900*-----------------------------------------------------------------
018000 0110-CARREGAR-EQUIPES                      SECTION.
018100*-----------------------------------------------------------------
018200
018300     READ EQUIPES
018400         AT END MOVE 10 TO FS-EQUIPES
018500     END-READ.
018600
018700     PERFORM 0115-CARREGAR-UM-REGISTRO
018800         UNTIL FS-EQUIPES EQUAL 10.
018900
019000 0110-CARREGAR-EQUIPES-FIM.                  EXIT.
019100
019200      *-----------------------------------------------------------------
019300       0115-CARREGAR-UM-REGISTRO                   SECTION.
019400      *-----------------------------------------------------------------
019500
019600           ADD 1                      TO WRK-QTD-EQUIPES.
019700           SET IDX-EQ                 TO WRK-QTD-EQUIPES.
019800           MOVE TM-TEAM-ID            TO EQ-TEAM-ID (IDX-EQ).
019900           MOVE TM-MEMBER-ID          TO EQ-MEMBER-ID (IDX-EQ).
020000           MOVE TM-NAME               TO EQ-NAME (IDX-EQ).
020100           MOVE TM-GAME               TO EQ-GAME (IDX-EQ).
020200           MOVE TM-ROLE               TO EQ-ROLE (IDX-EQ).
020300           MOVE TM-SKILL              TO EQ-SKILL (IDX-EQ).
020400           MOVE TM-PTYPE              TO EQ-PTYPE (IDX-EQ).
020500
020600           READ EQUIPES
020700               AT END MOVE 10 TO FS-EQUIPES
020800           END-READ.
020900
021000       0115-CARREGAR-UM-REGISTRO-FIM.               EXIT.
021100
021200*-----------------------------------------------------------------
021300 0200-PROCURAR-PARTICIPANTE                  SECTION.
021400*-----------------------------------------------------------------
021500*    VARRE A TABELA INTEIRA PROCURANDO O ID INFORMADO, SEM
021600*    DISTINCAO DE MAIUSCULA/MINUSCULA (CHG-033).
021700*-----------------------------------------------------------------
021800
021900     MOVE 'N'                       TO WRK-ACHOU.
022000     MOVE SPACES                    TO WRK-TEAM-ID-ACHADO.
022100     MOVE 1                         TO WRK-SUB.
022200
022300     PERFORM 0210-COMPARAR-UM-MEMBRO
022400         UNTIL WRK-SUB GREATER WRK-QTD-EQUIPES
022500            OR WRK-ACHOU EQUAL 'S'.
022600
022700 0200-PROCURAR-PARTICIPANTE-FIM.              EXIT.
022800
022900*-----------------------------------------------------------------
023000 0210-COMPARAR-UM-MEMBRO                      SECTION.
023100*-----------------------------------------------------------------
023200
023300     SET IDX-EQ                     TO WRK-SUB.
023400
023500     IF EQ-MEMBER-ID (IDX-EQ) EQUAL WRK-ID-PROCURADO-MAIUS
023600         MOVE 'S'                   TO WRK-ACHOU
023700         MOVE EQ-TEAM-ID (IDX-EQ)    TO WRK-TEAM-ID-ACHADO
023800     END-IF.
023900
024000     ADD 1                          TO WRK-SUB.
024100
024200 0210-COMPARAR-UM-MEMBRO-FIM.                 EXIT.
024300
024400*-----------------------------------------------------------------
024500 0300-EXIBIR-RESULTADO                        SECTION.
024600*-----------------------------------------------------------------
024700*    SE ENCONTRADO, EXIBE O TIME E VARRE A TABELA DE NOVO PARA
024800*    LISTAR OS DEMAIS INTEGRANTES DAQUELE MESMO TIME.
024900*-----------------------------------------------------------------
025000
025100     DISPLAY WRK-LINHA.
025200
025300     IF WRK-ACHOU EQUAL 'N'
025400         DISPLAY 'PARTICIPANTE ' WRK-ID-PROCURADO-MAIUS
025500                 ' NAO ESTA ALOCADO EM NENHUM TIME.'
025600     ELSE
025700         DISPLAY 'PARTICIPANTE ' WRK-ID-PROCURADO-MAIUS
025800                 ' ESTA NO TIME ' WRK-TEAM-ID-ACHADO
025900         DISPLAY 'DEMAIS INTEGRANTES DO TIME ' WRK-TEAM-ID-ACHADO
026000                 ':'
026100         MOVE 1                     TO WRK-SUB
026200         PERFORM 0310-EXIBIR-UM-INTEGRANTE
026300             UNTIL WRK-SUB GREATER WRK-QTD-EQUIPES
026400     END-IF.
026500
026600     DISPLAY WRK-LINHA.
026700     DISPLAY WRK-FIM-PRG.
026800
026900 0300-EXIBIR-RESULTADO-FIM.                    EXIT.
027000
027100*-----------------------------------------------------------------
027200 0310-EXIBIR-UM-INTEGRANTE                     SECTION.
027300*-----------------------------------------------------------------
027400
027500     SET IDX-EQ                     TO WRK-SUB.
027600
027700     IF EQ-TEAM-ID (IDX-EQ) EQUAL WRK-TEAM-ID-ACHADO
027800         AND EQ-MEMBER-ID (IDX-EQ) NOT EQUAL
027900             WRK-ID-PROCURADO-MAIUS
028000         DISPLAY '   ' EQ-MEMBER-ID (IDX-EQ) ' - '
028100                 EQ-NAME (IDX-EQ) ' / ' EQ-ROLE (IDX-EQ)
028200                 ' / ' EQ-GAME (IDX-EQ)
028300     END-IF.
028400
028500     ADD 1                          TO WRK-SUB.
028600
028700 0310-EXIBIR-UM-INTEGRANTE-FIM.                EXIT.
028800*-----------------------------------------------------------------
